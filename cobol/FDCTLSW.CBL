000100*--------------------------------------------------------------
000200*    FDCTLSW.CBL
000300*    FD and record layout for the validation-switch control
000400*    file - single record, key always 1.  A REDEFINES is kept
000500*    over the two switch bytes so VALIDATION-SWITCH-MAINTENANCE
000600*    can display or log them as a 2-character pair without
000700*    unstringing them one at a time.
000800*
000900*    MAINTENANCE
001000*    DATE        INIT   DESCRIPTION
001100*    ----------  -----  ---------------------------------------
001200*    1994-03-02  LF     First cut, modelled on FDCONTRL.CBL.
001300*--------------------------------------------------------------
001400
001500   FD  SWITCH-CTL-FILE
001600       LABEL RECORDS ARE STANDARD.
001700
001800   01  SWITCH-CTL-RECORD.
001900       05  SWITCH-CTL-KEY            PIC 9(01).
002000       05  SWITCH-STRIP-ALPHA        PIC X(01).
002100           88  SWITCH-STRIP-ALPHA-ON     VALUE "Y".
002200           88  SWITCH-STRIP-ALPHA-OFF    VALUE "N".
002300       05  SWITCH-USE-WHITELIST      PIC X(01).
002400           88  SWITCH-USE-WHITELIST-ON  VALUE "Y".
002500           88  SWITCH-USE-WHITELIST-OFF VALUE "N".
002600       05  FILLER                    PIC X(04).
002700
002800   01  FILLER REDEFINES SWITCH-CTL-RECORD.
002900       05  FILLER                    PIC X(01).
003000       05  SWITCH-CTL-PAIR           PIC X(02).
003100       05  FILLER                    PIC X(04).
