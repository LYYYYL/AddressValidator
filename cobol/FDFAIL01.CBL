000100*--------------------------------------------------------------
000200*    FDFAIL01.CBL
000300*    FD and record layout for the address-validation failure
000400*    report - see REPORTS / Failure report.  One detail line per
000500*    failing address, single header line, columns at fixed
000600*    positions.  A one-byte gutter separates each column; SPEC
000700*    fixes each column's width but not the report's overall
000800*    line length, so this shop's usual FILLER spacer applies.
000900*
001000*    MAINTENANCE
001100*    DATE        INIT   DESCRIPTION
001200*    ----------  -----  ---------------------------------------
001300*    1994-02-18  LF     First cut.
001400*    1998-11-09  LF     Y2K sweep - no date columns on report.
001500*--------------------------------------------------------------
001600
001700   FD  FAIL-RPT-FILE
001800       LABEL RECORDS ARE OMITTED.
001900
002000   01  FAIL-RPT-RECORD                 PIC X(254).
002100
002200   01  FAIL-RPT-HEADER-LINE.
002300       05  FR-HDG-SHIP-STREET           PIC X(60)
002400                                         VALUE "SHIP-STREET".
002500       05  FILLER                       PIC X(01) VALUE SPACE.
002600       05  FR-HDG-SHIP-ZIP              PIC X(10)
002700                                         VALUE "SHIP-ZIP".
002800       05  FILLER                       PIC X(01) VALUE SPACE.
002900       05  FR-HDG-HOUSE-NO              PIC X(10)
003000                                         VALUE "HOUSE-NO".
003100       05  FILLER                       PIC X(01) VALUE SPACE.
003200       05  FR-HDG-ROAD                  PIC X(40)
003300                                         VALUE "ROAD".
003400       05  FILLER                       PIC X(01) VALUE SPACE.
003500       05  FR-HDG-UNIT                  PIC X(10)
003600                                         VALUE "UNIT".
003700       05  FILLER                       PIC X(01) VALUE SPACE.
003800       05  FR-HDG-POSTCODE              PIC X(06)
003900                                         VALUE "POSTCO".
004000       05  FILLER                       PIC X(01) VALUE SPACE.
004100       05  FR-HDG-BUILDING              PIC X(40)
004200                                         VALUE "BUILDING".
004300       05  FILLER                       PIC X(01) VALUE SPACE.
004400       05  FR-HDG-STATUS                PIC X(30)
004500                                         VALUE "STATUS".
004600       05  FILLER                       PIC X(01) VALUE SPACE.
004700       05  FR-HDG-PROP-TYPE             PIC X(40)
004800                                         VALUE "PROPERTY-TYPE".
004900
005000   01  FAIL-RPT-DETAIL-LINE.
005100       05  FR-SHIP-STREET               PIC X(60).
005200       05  FILLER                       PIC X(01) VALUE SPACE.
005300       05  FR-SHIP-ZIP                   PIC X(10).
005400       05  FILLER                       PIC X(01) VALUE SPACE.
005500       05  FR-HOUSE-NO                   PIC X(10).
005600       05  FILLER                       PIC X(01) VALUE SPACE.
005700       05  FR-ROAD                       PIC X(40).
005800       05  FILLER                       PIC X(01) VALUE SPACE.
005900       05  FR-UNIT                       PIC X(10).
006000       05  FILLER                       PIC X(01) VALUE SPACE.
006100       05  FR-POSTCODE                   PIC X(06).
006200       05  FILLER                       PIC X(01) VALUE SPACE.
006300       05  FR-BUILDING                   PIC X(40).
006400       05  FILLER                       PIC X(01) VALUE SPACE.
006500       05  FR-STATUS                     PIC X(30).
006600       05  FILLER                       PIC X(01) VALUE SPACE.
006700       05  FR-PROP-TYPE                  PIC X(40).
