000100*--------------------------------------------------------------
000200*    FDNATL01.CBL
000300*    FD and record layout for the national address reference
000400*    extract.  One row per registered block/road combination
000500*    for a postal code; a postal code may repeat across several
000600*    rows - see RECORD LAYOUTS / Reference: national address
000700*    table record.  Fixed 56-byte record, sorted ascending on
000800*    REF-POSTAL by the extract job.
000900*
001000*    MAINTENANCE
001100*    DATE        INIT   DESCRIPTION
001200*    ----------  -----  ---------------------------------------
001300*    1994-02-18  LF     First cut.
001400*    1999-01-06  LF     Y2K sweep - no date fields in this file.
001500*    2001-05-09  RT     Noted REF-BLK-NO of "NIL" means no block
001600*                       issued for the postal code (landed prop-
001700*                       erty); WSREFTBL.CBL treats it as blank.
001800*--------------------------------------------------------------
001900
002000   FD  NATL-ADDR-FILE
002100       LABEL RECORDS ARE STANDARD
002200       RECORD CONTAINS 56 CHARACTERS.
002300
002400   01  NATL-ADDR-RECORD.
002500       05  REF-POSTAL               PIC X(06).
002600       05  REF-BLK-NO               PIC X(10).
002700       05  REF-ROAD-NAME            PIC X(40).
