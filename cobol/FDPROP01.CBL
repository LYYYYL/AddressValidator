000100*--------------------------------------------------------------
000200*    FDPROP01.CBL
000300*    FD and record layout for the property-type directory
000400*    extract.  One row per listed premises at a postal code,
000500*    carrying the directory's display address and property
000600*    category - see RECORD LAYOUTS / Reference: property-type
000700*    directory record.  Fixed 106-byte record, sorted ascending
000800*    on SD-POSTAL by the extract job.
000900*
001000*    MAINTENANCE
001100*    DATE        INIT   DESCRIPTION
001200*    ----------  -----  ---------------------------------------
001300*    1994-02-18  LF     First cut.
001400*    2001-05-09  RT     Added note: categories such as "SCDF
001500*                       Bomb Shelter" and "Car Park" are carried
001600*                       in the file but filtered by the batch -
001700*                       see WSCONST.CBL EXCL-CATEGORY-TABLE.
001800*--------------------------------------------------------------
001900
002000   FD  PROP-TYPE-FILE
002100       LABEL RECORDS ARE STANDARD
002200       RECORD CONTAINS 106 CHARACTERS.
002300
002400   01  PROP-TYPE-RECORD.
002500       05  SD-POSTAL                PIC X(06).
002600       05  SD-ADDRESS                PIC X(60).
002700       05  SD-CATEGORY                PIC X(40).
