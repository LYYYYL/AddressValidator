000100*--------------------------------------------------------------
000200*    FDSHIP01.CBL
000300*    FD and record layout for the shipping-address input file.
000400*    One record per customer shipment address, as handed off
000500*    by the order-capture extract.  Fixed 90-byte record - see
000600*    RECORD LAYOUTS / Input: shipping address record.
000700*
000800*    MAINTENANCE
000900*    DATE        INIT   DESCRIPTION
001000*    ----------  -----  ---------------------------------------
001100*    1994-02-11  LF     First cut - batch SG address job.
001200*    1998-11-03  LF     Y2K sweep - no date fields in this file.
001300*    2003-07-22  RT      Ticket AP-2281 - confirmed SHIP-ZIP may
001400*                        carry a leading apostrophe from the
001500*                        spreadsheet export; parser strips it.
001600*--------------------------------------------------------------
001700
001800   FD  SHIP-ADDR-FILE
001900       LABEL RECORDS ARE STANDARD
002000       RECORD CONTAINS 90 CHARACTERS.
002100
002200   01  SHIP-ADDR-RECORD.
002300       05  SHIP-STREET             PIC X(60).
002400       05  SHIP-CITY                PIC X(20).
002500       05  SHIP-ZIP                 PIC X(10).
