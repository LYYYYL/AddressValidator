000100*--------------------------------------------------------------
000200*    PLRUNDT.CBL
000300*    Paragraph library paired with WSRUNDT.CBL - obtains
000400*    today's date and builds the MMM DD, CCYY banner used on
000500*    the failure report and the console summary.
000600*
000700*    MAINTENANCE
000800*    DATE        INIT   DESCRIPTION
000900*    ----------  -----  ---------------------------------------
001000*    1994-03-02  LF     First cut - ACCEPT FROM DATE, 2-digit
001100*                       year, century hard-coded to 19.
001200*    1998-12-04  LF     Y2K FIX - ticket AP-1907.  Switched to
001300*                       ACCEPT FROM DATE YYYYMMDD so CCYY no
001400*                       longer assumes century 19.
001500*--------------------------------------------------------------
001600
001700   9000-GET-RUN-DATE.
001800
001900       ACCEPT RUNDT-SYSDATE-CCYYMMDD FROM DATE YYYYMMDD.
002000
002100       MOVE RUNDT-SYSDATE-MM   TO RUNDT-DATE-MM.
002200       MOVE RUNDT-SYSDATE-DD   TO RUNDT-DATE-DD.
002300       MOVE RUNDT-SYSDATE-CCYY TO RUNDT-DATE-CCYY.
002400
002500       MOVE SPACES TO RUNDT-HEADING-DATE.
002600       MOVE 1 TO RUNDT-IX.
002700       PERFORM 9010-FIND-MONTH-NAME THRU 9010-EXIT
002800               VARYING RUNDT-IX FROM 1 BY 1
002900               UNTIL RUNDT-IX > 12.
003000
003100       MOVE RUNDT-DATE-DD      TO RUNDT-HEADING-DATE (11:2).
003200       MOVE ","                TO RUNDT-HEADING-DATE (13:1).
003300       MOVE RUNDT-DATE-CCYY    TO RUNDT-HEADING-DATE (15:4).
003400
003500   9000-EXIT.
003600       EXIT.
003700*--------------------------------------------------------------
003800
003900   9010-FIND-MONTH-NAME.
004000
004100       IF RUNDT-TABLE-MONTH-NUMBER (RUNDT-IX) = RUNDT-DATE-MM
004200           MOVE RUNDT-TABLE-MONTH-NAME (RUNDT-IX)
004300             TO RUNDT-HEADING-DATE (1:9).
004400
004500   9010-EXIT.
004600       EXIT.
