000100*--------------------------------------------------------------
000200*    PLSGPARS.CBL
000300*    Paragraph library paired with WSSGPARS.CBL - the
000400*    Singapore free-text address parser.  See TRANSLATABLE
000500*    UNITS / Singapore address parser and BUSINESS RULES /
000600*    Singapore address parser for the rule cascade implemented
000700*    here.  Entered at 3100-PARSE-ADDRESS in VALIDATE-SHIPPING-
000800*    ADDRESSES; this library holds the four extraction steps
000900*    and the remainder-normalisation paragraphs run between
001000*    them.
001100*
001200*    MAINTENANCE
001300*    DATE        INIT   DESCRIPTION
001400*    ----------  -----  ---------------------------------------
001500*    1994-03-09  LF     First cut - dash-form and space-form
001600*                       unit, Blk/Block house-road cases only.
001700*    1996-07-01  LF     Added slash-form unit pattern.
001800*    1997-02-14  LF     Added Apt/Apartment and bare-number
001900*                       house-road cases (AP-0455).
002000*    1999-08-20  RT     Added building extraction (Step 4) -
002100*                       previously building was always blank.
002200*    2004-11-02  RT     Ticket AP-2619 - building text that
002300*                       itself parses as a unit or postcode is
002400*                       now blanked per the UAT sign-off notes.
002500*    2008-04-17  RT     Ticket AP-2844 - added 1950-NORMALISE-
002600*                       REMAINDER (period/comma/semicolon/
002700*                       whitespace collapse and end-trim) run
002800*                       between Steps 1/2 and 2/3; W-NORMALISE-
002900*                       TEXT was documented as doing this but
003000*                       never actually did.
003100*    2008-06-12  RT     Ticket AP-2855 - 1310's house-number and
003200*                       road tests were a bare substring scan
003300*                       and a whole-segment equality test; neither
003400*                       matched the parser spec's wording.  Added
003500*                       1311/1312 for a true whole-word scan of
003600*                       the house number and 1313/1314 for a
003700*                       plain substring scan of the road text.
003800*--------------------------------------------------------------
003900
004000*================================================================
004100*    STEP 1 - EXTRACT UNIT
004200*================================================================
004300
004400   1000-PARSE-EXTRACT-UNIT.
004500
004600       MOVE SPACES TO PARSED-UNIT.
004700       SET W-MATCH-NOT-FOUND TO TRUE.
004800
004900       PERFORM 1010-TRY-UNIT-DASH-FORM THRU 1010-EXIT.
005000
005100       IF W-MATCH-NOT-FOUND
005200           PERFORM 1020-TRY-UNIT-SPACE-FORM THRU 1020-EXIT
005300       END-IF.
005400
005500       IF W-MATCH-NOT-FOUND
005600           PERFORM 1030-TRY-UNIT-SLASH-FORM THRU 1030-EXIT
005700       END-IF.
005800
005900   1000-EXIT.
006000       EXIT.
006100*----------------------------------------------------------------
006200
006300   1010-TRY-UNIT-DASH-FORM.
006400
006500       MOVE 1 TO W-SCAN-IX.
006600       PERFORM 1011-SCAN-DASH-AT-IX THRU 1011-EXIT
006700               UNTIL W-SCAN-IX > W-REMAINDER-LEN
006800                  OR W-MATCH-FOUND.
006900
007000   1010-EXIT.
007100       EXIT.
007200*----------------------------------------------------------------
007300
007400   1011-SCAN-DASH-AT-IX.
007500
007600       IF W-REMAINDER-CHAR (W-SCAN-IX) = "-"
007700           PERFORM 1012-CHECK-UNIT-AROUND-SEP THRU 1012-EXIT
007800       END-IF.
007900
008000       IF W-MATCH-NOT-FOUND
008100           ADD 1 TO W-SCAN-IX
008200       END-IF.
008300
008400   1011-EXIT.
008500       EXIT.
008600*----------------------------------------------------------------
008700
008800   1012-CHECK-UNIT-AROUND-SEP.
008900
009000*        Look backward from the separator for 1-3 digits (an
009100*        optional "#" may sit just in front of them), then
009200*        forward for 1-4 digits plus an optional trailing
009300*        letter.  Both runs must be present for a match.
009400
009500       MOVE 3 TO W-MAX-RUN.
009600       MOVE W-SCAN-IX TO W-BACK-IX.
009700       SUBTRACT 1 FROM W-BACK-IX.
009800       PERFORM 1420-COUNT-DIGITS-BACKWARD THRU 1420-EXIT.
009900
010000       IF W-DIGIT-RUN-LEN = 0
010100           SET W-MATCH-NOT-FOUND TO TRUE
010200       ELSE
010300           MOVE 4 TO W-MAX-RUN.
010400           MOVE W-SCAN-IX TO W-FWD-IX.
010500           ADD 1 TO W-FWD-IX.
010600           PERFORM 1430-COUNT-DIGITS-FORWARD THRU 1430-EXIT
010700
010800           IF W-DIGIT-RUN-LEN = 0
010900               SET W-MATCH-NOT-FOUND TO TRUE
011000           ELSE
011100               PERFORM 1014-BUILD-DASH-UNIT THRU 1014-EXIT
011200               SET W-MATCH-FOUND TO TRUE
011300           END-IF
011400       END-IF.
011500
011600   1012-EXIT.
011700       EXIT.
011800*----------------------------------------------------------------
011900
012000   1014-BUILD-DASH-UNIT.
012100
012200       MOVE SPACES TO PARSED-UNIT.
012300       STRING W-REMAINDER-TEXT
012400                  (W-MATCH-START : W-DIGIT-RUN-LEN)
012500              DELIMITED BY SIZE
012600              "-" DELIMITED BY SIZE
012700              W-REMAINDER-TEXT (W-FWD-IX : W-MATCH-END)
012800              DELIMITED BY SIZE
012900         INTO PARSED-UNIT.
013000
013100       PERFORM 1040-BLANK-OUT-MATCHED-RANGE THRU 1040-EXIT.
013200
013300   1014-EXIT.
013400       EXIT.
013500*----------------------------------------------------------------
013600
013700   1020-TRY-UNIT-SPACE-FORM.
013800
013900       MOVE 1 TO W-SCAN-IX.
014000       PERFORM 1021-SCAN-SPACE-SEP-AT-IX THRU 1021-EXIT
014100               UNTIL W-SCAN-IX > W-REMAINDER-LEN
014200                  OR W-MATCH-FOUND.
014300
014400   1020-EXIT.
014500       EXIT.
014600*----------------------------------------------------------------
014700
014800   1021-SCAN-SPACE-SEP-AT-IX.
014900
015000*        A digit run of 1-3, one or more spaces, a digit run of
015100*        1-4 plus optional letter, with a non-digit (or string
015200*        start/end) on either outer side - a looser "word
015300*        boundary" test than the dash form needs, since spaces
015400*        already separate words.
015500
015600       IF W-REMAINDER-CHAR (W-SCAN-IX) = SPACE
015700          AND W-SCAN-IX > 1
015800          AND W-REMAINDER-CHAR (W-SCAN-IX - 1) IS NUMERIC
015900           PERFORM 1022-CHECK-SPACE-UNIT-AT THRU 1022-EXIT
016000       END-IF.
016100
016200       IF W-MATCH-NOT-FOUND
016300           ADD 1 TO W-SCAN-IX
016400       END-IF.
016500
016600   1021-EXIT.
016700       EXIT.
016800*----------------------------------------------------------------
016900
017000   1022-CHECK-SPACE-UNIT-AT.
017100
017200       MOVE 3 TO W-MAX-RUN.
017300       MOVE W-SCAN-IX TO W-BACK-IX.
017400       SUBTRACT 1 FROM W-BACK-IX.
017500       PERFORM 1420-COUNT-DIGITS-BACKWARD THRU 1420-EXIT.
017600
017700       IF W-DIGIT-RUN-LEN = 0
017800           SET W-MATCH-NOT-FOUND TO TRUE
017900       ELSE
018000           MOVE W-SCAN-IX TO W-FWD-IX
018100           PERFORM 1023-SKIP-SPACES-FORWARD THRU 1023-EXIT
018200                   UNTIL W-FWD-IX > W-REMAINDER-LEN
018300                      OR W-REMAINDER-CHAR (W-FWD-IX) NOT = SPACE
018400
018500           MOVE 4 TO W-MAX-RUN
018600           PERFORM 1430-COUNT-DIGITS-FORWARD THRU 1430-EXIT
018700
018800           IF W-DIGIT-RUN-LEN = 0
018900               SET W-MATCH-NOT-FOUND TO TRUE
019000           ELSE
019100               PERFORM 1024-BUILD-SPACE-UNIT THRU 1024-EXIT
019200               SET W-MATCH-FOUND TO TRUE
019300           END-IF
019400       END-IF.
019500
019600   1022-EXIT.
019700       EXIT.
019800*----------------------------------------------------------------
019900
020000   1023-SKIP-SPACES-FORWARD.
020100
020200       ADD 1 TO W-FWD-IX.
020300
020400   1023-EXIT.
020500       EXIT.
020600*----------------------------------------------------------------
020700
020800   1024-BUILD-SPACE-UNIT.
020900
021000       MOVE SPACES TO PARSED-UNIT.
021100       STRING W-REMAINDER-TEXT
021200                  (W-MATCH-START : W-DIGIT-RUN-LEN)
021300              DELIMITED BY SIZE
021400              "-" DELIMITED BY SIZE
021500              W-REMAINDER-TEXT (W-FWD-IX : W-MATCH-END)
021600              DELIMITED BY SIZE
021700         INTO PARSED-UNIT.
021800
021900       PERFORM 1040-BLANK-OUT-MATCHED-RANGE THRU 1040-EXIT.
022000
022100   1024-EXIT.
022200       EXIT.
022300*----------------------------------------------------------------
022400
022500   1030-TRY-UNIT-SLASH-FORM.
022600
022700       MOVE 1 TO W-SCAN-IX.
022800       PERFORM 1031-SCAN-SLASH-AT-IX THRU 1031-EXIT
022900               UNTIL W-SCAN-IX > W-REMAINDER-LEN
023000                  OR W-MATCH-FOUND.
023100
023200   1030-EXIT.
023300       EXIT.
023400*----------------------------------------------------------------
023500
023600   1031-SCAN-SLASH-AT-IX.
023700
023800       IF W-REMAINDER-CHAR (W-SCAN-IX) = "/"
023900           MOVE 3 TO W-MAX-RUN
024000           MOVE W-SCAN-IX TO W-BACK-IX
024100           SUBTRACT 1 FROM W-BACK-IX
024200           PERFORM 1420-COUNT-DIGITS-BACKWARD THRU 1420-EXIT
024300           IF W-DIGIT-RUN-LEN > 0
024400               MOVE 4 TO W-MAX-RUN
024500               MOVE W-SCAN-IX TO W-FWD-IX
024600               ADD 1 TO W-FWD-IX
024700               PERFORM 1430-COUNT-DIGITS-FORWARD THRU 1430-EXIT
024800               IF W-DIGIT-RUN-LEN > 0
024900                   MOVE SPACES TO PARSED-UNIT
025000                   STRING W-REMAINDER-TEXT
025100                          (W-MATCH-START : W-SCAN-IX
025200                                           - W-MATCH-START + 1)
025300                          DELIMITED BY SIZE
025400                          W-REMAINDER-TEXT
025500                          (W-FWD-IX : W-MATCH-END)
025600                          DELIMITED BY SIZE
025700                     INTO PARSED-UNIT
025800                   PERFORM 1040-BLANK-OUT-MATCHED-RANGE
025900                                                  THRU 1040-EXIT
026000                   SET W-MATCH-FOUND TO TRUE
026100               END-IF
026200           END-IF
026300       END-IF.
026400
026500       IF W-MATCH-NOT-FOUND
026600           ADD 1 TO W-SCAN-IX
026700       END-IF.
026800
026900   1031-EXIT.
027000       EXIT.
027100*----------------------------------------------------------------
027200
027300   1040-BLANK-OUT-MATCHED-RANGE.
027400
027500*        Remove the matched unit text (and a leading "#", if
027600*        any) from the remainder by overlaying it with spaces,
027700*        then squeezing the gap out so later steps see a
027800*        contiguous string.
027900
028000       IF W-MATCH-START > 1
028100          AND W-REMAINDER-CHAR (W-MATCH-START - 1) = "#"
028200           SUBTRACT 1 FROM W-MATCH-START
028300       END-IF.
028400
028500       MOVE W-MATCH-START TO W-SCAN-IX2.
028600       PERFORM 1041-BLANK-ONE-CHAR THRU 1041-EXIT
028700               UNTIL W-SCAN-IX2 > W-MATCH-END.
028800
028900       PERFORM 1900-SQUEEZE-REMAINDER THRU 1900-EXIT.
029000
029100   1040-EXIT.
029200       EXIT.
029300*----------------------------------------------------------------
029400
029500   1041-BLANK-ONE-CHAR.
029600
029700       MOVE SPACE TO W-REMAINDER-CHAR (W-SCAN-IX2).
029800       ADD 1 TO W-SCAN-IX2.
029900
030000   1041-EXIT.
030100       EXIT.
030200*================================================================
030300*    Digit-run helpers shared by all three unit forms and by
030400*    the postcode step.
030500*================================================================
030600
030700   1420-COUNT-DIGITS-BACKWARD.
030800
030900       MOVE 0 TO W-DIGIT-RUN-LEN.
031000       PERFORM 1421-BACK-ONE-DIGIT THRU 1421-EXIT
031100               UNTIL W-BACK-IX = 0
031200                  OR W-DIGIT-RUN-LEN = W-MAX-RUN
031300                  OR W-REMAINDER-CHAR (W-BACK-IX) NOT NUMERIC.
031400
031500       COMPUTE W-MATCH-START = W-BACK-IX + 1.
031600
031700   1420-EXIT.
031800       EXIT.
031900*----------------------------------------------------------------
032000
032100   1421-BACK-ONE-DIGIT.
032200
032300       ADD 1 TO W-DIGIT-RUN-LEN.
032400       SUBTRACT 1 FROM W-BACK-IX.
032500
032600   1421-EXIT.
032700       EXIT.
032800*----------------------------------------------------------------
032900
033000   1430-COUNT-DIGITS-FORWARD.
033100
033200*        Counts a digit run forward from W-FWD-IX, up to
033300*        W-MAX-RUN digits, then absorbs one trailing letter if
033400*        present.  W-MATCH-END ends up at the last character
033500*        consumed (digits plus the optional letter).
033600
033700       MOVE 0 TO W-DIGIT-RUN-LEN.
033800       PERFORM 1431-FWD-ONE-DIGIT THRU 1431-EXIT
033900               UNTIL W-FWD-IX > W-REMAINDER-LEN
034000                  OR W-DIGIT-RUN-LEN = W-MAX-RUN
034100                  OR W-REMAINDER-CHAR (W-FWD-IX) NOT NUMERIC.
034200
034300       IF W-DIGIT-RUN-LEN > 0
034400           COMPUTE W-MATCH-END = W-FWD-IX - 1
034500           IF W-MATCH-END < W-REMAINDER-LEN
034600               IF W-REMAINDER-CHAR (W-MATCH-END + 1)
034700                                     >= "A"
034800                  AND W-REMAINDER-CHAR (W-MATCH-END + 1)
034900                                     <= "Z"
035000                   ADD 1 TO W-MATCH-END
035100               END-IF
035200           END-IF
035300       END-IF.
035400
035500   1430-EXIT.
035600       EXIT.
035700*----------------------------------------------------------------
035800
035900   1431-FWD-ONE-DIGIT.
036000
036100       ADD 1 TO W-DIGIT-RUN-LEN.
036200       ADD 1 TO W-FWD-IX.
036300
036400   1431-EXIT.
036500       EXIT.
036600*----------------------------------------------------------------
036700
036800   1900-SQUEEZE-REMAINDER.
036900
037000*        Collapses the blanked-out gap left by a removal so the
037100*        remainder is left-justified again, and recomputes its
037200*        working length.  A simple left-compaction - good
037300*        enough since the removed text is always interior, not
037400*        the whole string.
037500
037600       MOVE SPACES TO W-NORMALISE-TEXT.
037700       MOVE 0 TO W-SCAN-IX2.
037800       MOVE 1 TO W-SCAN-IX.
037900       PERFORM 1901-COPY-NONBLANK-RUN THRU 1901-EXIT
038000               UNTIL W-SCAN-IX > 93.
038100
038200       MOVE W-NORMALISE-TEXT TO W-REMAINDER-TEXT.
038300       MOVE W-SCAN-IX2 TO W-REMAINDER-LEN.
038400
038500   1900-EXIT.
038600       EXIT.
038700*----------------------------------------------------------------
038800
038900   1901-COPY-NONBLANK-RUN.
039000
039100       IF W-REMAINDER-CHAR (W-SCAN-IX) NOT = SPACE
039200           ADD 1 TO W-SCAN-IX2
039300           MOVE W-REMAINDER-CHAR (W-SCAN-IX)
039400             TO W-NORMALISE-TEXT (W-SCAN-IX2 : 1)
039500       ELSE
039600           IF W-SCAN-IX2 > 0
039700              AND W-NORMALISE-TEXT (W-SCAN-IX2 : 1) NOT = SPACE
039800               ADD 1 TO W-SCAN-IX2
039900               MOVE SPACE TO W-NORMALISE-TEXT (W-SCAN-IX2 : 1)
040000           END-IF
040100       END-IF.
040200
040300       ADD 1 TO W-SCAN-IX.
040400
040500   1901-EXIT.
040600       EXIT.
040700*================================================================
040800*    NORMALISATION - BUSINESS RULES / Singapore address parser.
040900*    Entered from 3100-PARSE-ADDRESS after Step 1 (unit) and
041000*    again after Step 2 (postcode), on the intermediate
041100*    remainder that Step 3 (house/road) and Step 4 (building)
041200*    then work from.  Four passes: periods to spaces, comma/
041300*    semicolon run collapsing, whitespace collapsing, then
041400*    trim spaces/commas/periods off both ends.
041500*================================================================
041600
041700   1950-NORMALISE-REMAINDER.
041800
041900       INSPECT W-REMAINDER-TEXT REPLACING ALL "." BY SPACE.
042000
042100       MOVE SPACES TO W-NORMALISE-TEXT.
042200       MOVE 1 TO W-SCAN-IX.
042300       MOVE 0 TO W-SCAN-IX2.
042400       SET W-NORM-NOT-IN-PUNCT-RUN TO TRUE.
042500       PERFORM 1951-COLLAPSE-PUNCT-AT-IX THRU 1951-EXIT
042600               UNTIL W-SCAN-IX > W-REMAINDER-LEN.
042700
042800       MOVE W-NORMALISE-TEXT TO W-REMAINDER-TEXT.
042900       MOVE SPACES TO W-NORMALISE-TEXT.
043000       MOVE 1 TO W-SCAN-IX.
043100       MOVE 0 TO W-SCAN-IX2.
043200       SET W-NORM-LAST-WAS-SPACE TO TRUE.
043300       PERFORM 1955-COLLAPSE-SPACE-AT-IX THRU 1955-EXIT
043400               UNTIL W-SCAN-IX > 93.
043500
043600       MOVE W-NORMALISE-TEXT TO W-REMAINDER-TEXT.
043700       MOVE W-SCAN-IX2 TO W-REMAINDER-LEN.
043800
043900       PERFORM 1960-TRIM-REMAINDER-ENDS THRU 1960-EXIT.
044000
044100   1950-EXIT.
044200       EXIT.
044300*----------------------------------------------------------------
044400
044500   1951-COLLAPSE-PUNCT-AT-IX.
044600
044700       IF W-REMAINDER-CHAR (W-SCAN-IX) = ","
044800          OR W-REMAINDER-CHAR (W-SCAN-IX) = ";"
044900           IF W-NORM-NOT-IN-PUNCT-RUN
045000               ADD 1 TO W-SCAN-IX2
045100               MOVE "," TO W-NORMALISE-TEXT (W-SCAN-IX2 : 1)
045200               ADD 1 TO W-SCAN-IX2
045300               MOVE SPACE TO W-NORMALISE-TEXT (W-SCAN-IX2 : 1)
045400               SET W-NORM-IN-PUNCT-RUN TO TRUE
045500           END-IF
045600       ELSE
045700           ADD 1 TO W-SCAN-IX2
045800           MOVE W-REMAINDER-CHAR (W-SCAN-IX)
045900             TO W-NORMALISE-TEXT (W-SCAN-IX2 : 1)
046000           SET W-NORM-NOT-IN-PUNCT-RUN TO TRUE
046100       END-IF.
046200
046300       ADD 1 TO W-SCAN-IX.
046400
046500   1951-EXIT.
046600       EXIT.
046700*----------------------------------------------------------------
046800
046900   1955-COLLAPSE-SPACE-AT-IX.
047000
047100       IF W-NORMALISE-TEXT (W-SCAN-IX : 1) = SPACE
047200           IF W-NORM-LAST-WAS-SPACE
047300               CONTINUE
047400           ELSE
047500               ADD 1 TO W-SCAN-IX2
047600               MOVE SPACE TO W-REMAINDER-TEXT (W-SCAN-IX2 : 1)
047700               SET W-NORM-LAST-WAS-SPACE TO TRUE
047800           END-IF
047900       ELSE
048000           ADD 1 TO W-SCAN-IX2
048100           MOVE W-NORMALISE-TEXT (W-SCAN-IX : 1)
048200             TO W-REMAINDER-TEXT (W-SCAN-IX2 : 1)
048300           SET W-NORM-LAST-NOT-SPACE TO TRUE
048400       END-IF.
048500
048600       ADD 1 TO W-SCAN-IX.
048700
048800   1955-EXIT.
048900       EXIT.
049000*----------------------------------------------------------------
049100
049200   1960-TRIM-REMAINDER-ENDS.
049300
049400*        Trims spaces, commas and periods off both ends of the
049500*        remainder, then left-justifies what is left - same
049600*        shape as 1900-SQUEEZE-REMAINDER's own left-compaction.
049700
049800       MOVE 1 TO W-SCAN-IX.
049900       PERFORM 1961-ADVANCE-PAST-TRIM-CHAR THRU 1961-EXIT
050000               UNTIL W-SCAN-IX > W-REMAINDER-LEN
050100                  OR (W-REMAINDER-CHAR (W-SCAN-IX) NOT = SPACE
050200                  AND W-REMAINDER-CHAR (W-SCAN-IX) NOT = ","
050300                  AND W-REMAINDER-CHAR (W-SCAN-IX) NOT = ".").
050400
050500       MOVE W-REMAINDER-LEN TO W-SCAN-IX2.
050600       PERFORM 1962-RETREAT-PAST-TRIM-CHAR THRU 1962-EXIT
050700               UNTIL W-SCAN-IX2 < W-SCAN-IX
050800                  OR (W-REMAINDER-CHAR (W-SCAN-IX2) NOT = SPACE
050900                  AND W-REMAINDER-CHAR (W-SCAN-IX2) NOT = ","
051000                  AND W-REMAINDER-CHAR (W-SCAN-IX2) NOT = ".").
051100
051200       IF W-SCAN-IX2 < W-SCAN-IX
051300           MOVE SPACES TO W-REMAINDER-TEXT
051400           MOVE 0 TO W-REMAINDER-LEN
051500       ELSE
051600           COMPUTE W-REMAINDER-LEN = W-SCAN-IX2 - W-SCAN-IX + 1
051700           MOVE W-REMAINDER-TEXT (W-SCAN-IX : W-REMAINDER-LEN)
051800             TO W-NORMALISE-TEXT
051900           MOVE SPACES TO W-REMAINDER-TEXT
052000           MOVE W-NORMALISE-TEXT (1 : W-REMAINDER-LEN)
052100             TO W-REMAINDER-TEXT (1 : W-REMAINDER-LEN)
052200       END-IF.
052300
052400   1960-EXIT.
052500       EXIT.
052600*----------------------------------------------------------------
052700
052800   1961-ADVANCE-PAST-TRIM-CHAR.
052900
053000       ADD 1 TO W-SCAN-IX.
053100
053200   1961-EXIT.
053300       EXIT.
053400*----------------------------------------------------------------
053500
053600   1962-RETREAT-PAST-TRIM-CHAR.
053700
053800       SUBTRACT 1 FROM W-SCAN-IX2.
053900
054000   1962-EXIT.
054100       EXIT.
054200*================================================================
054300*    STEP 2 - EXTRACT POSTAL CODE
054400*================================================================
054500
054600   1100-PARSE-EXTRACT-POSTCODE.
054700
054800       MOVE SPACES TO PARSED-POSTCODE.
054900       SET W-MATCH-NOT-FOUND TO TRUE.
055000
055100       PERFORM 1110-TRY-POSTCODE-SINGAPORE-WORD THRU 1110-EXIT.
055200
055300       IF W-MATCH-NOT-FOUND
055400           PERFORM 1120-TRY-POSTCODE-S-PREFIX THRU 1120-EXIT
055500       END-IF.
055600
055700       IF W-MATCH-NOT-FOUND
055800           PERFORM 1130-TRY-POSTCODE-STANDALONE THRU 1130-EXIT
055900       END-IF.
056000
056100   1100-EXIT.
056200       EXIT.
056300*----------------------------------------------------------------
056400
056500   1110-TRY-POSTCODE-SINGAPORE-WORD.
056600
056700       MOVE W-REMAINDER-TEXT TO W-NORMALISE-TEXT.
056800       INSPECT W-NORMALISE-TEXT
056900               CONVERTING "singapore" TO "SINGAPORE".
057000
057100       MOVE 1 TO W-SCAN-IX.
057200       PERFORM 1111-SCAN-SINGAPORE-AT THRU 1111-EXIT
057300               UNTIL W-SCAN-IX > W-REMAINDER-LEN - 15
057400                  OR W-MATCH-FOUND
057500                  OR W-REMAINDER-LEN < 16.
057600
057700   1110-EXIT.
057800       EXIT.
057900*----------------------------------------------------------------
058000
058100   1111-SCAN-SINGAPORE-AT.
058200
058300       IF W-NORMALISE-TEXT (W-SCAN-IX : 9) = "SINGAPORE"
058400           MOVE W-SCAN-IX TO W-FWD-IX
058500           ADD 9 TO W-FWD-IX
058600           PERFORM 1112-SKIP-SPACES-AT-FWD THRU 1112-EXIT
058700                   UNTIL W-REMAINDER-CHAR (W-FWD-IX) NOT = SPACE
058800           IF W-REMAINDER-TEXT (W-FWD-IX : 6) IS NUMERIC
058900               MOVE W-REMAINDER-TEXT (W-FWD-IX : 6)
059000                 TO PARSED-POSTCODE
059100               MOVE W-SCAN-IX TO W-MATCH-START
059200               COMPUTE W-MATCH-END = W-FWD-IX + 5
059300               PERFORM 1040-BLANK-OUT-MATCHED-RANGE THRU 1040-EXIT
059400               SET W-MATCH-FOUND TO TRUE
059500           END-IF
059600       END-IF.
059700
059800       IF W-MATCH-NOT-FOUND
059900           ADD 1 TO W-SCAN-IX
060000       END-IF.
060100
060200   1111-EXIT.
060300       EXIT.
060400*----------------------------------------------------------------
060500
060600   1112-SKIP-SPACES-AT-FWD.
060700
060800       ADD 1 TO W-FWD-IX.
060900
061000   1112-EXIT.
061100       EXIT.
061200*----------------------------------------------------------------
061300
061400   1120-TRY-POSTCODE-S-PREFIX.
061500
061600       MOVE 1 TO W-SCAN-IX.
061700       PERFORM 1121-SCAN-S-PREFIX-AT THRU 1121-EXIT
061800               UNTIL W-SCAN-IX > W-REMAINDER-LEN - 6
061900                  OR W-MATCH-FOUND
062000                  OR W-REMAINDER-LEN < 7.
062100
062200   1120-EXIT.
062300       EXIT.
062400*----------------------------------------------------------------
062500
062600   1121-SCAN-S-PREFIX-AT.
062700
062800       IF (W-REMAINDER-CHAR (W-SCAN-IX) = "S" OR "s")
062900          AND W-REMAINDER-TEXT (W-SCAN-IX + 1 : 6) IS NUMERIC
063000           MOVE W-REMAINDER-TEXT (W-SCAN-IX + 1 : 6)
063100             TO PARSED-POSTCODE
063200           MOVE W-SCAN-IX TO W-MATCH-START
063300           COMPUTE W-MATCH-END = W-SCAN-IX + 6
063400           PERFORM 1040-BLANK-OUT-MATCHED-RANGE THRU 1040-EXIT
063500           SET W-MATCH-FOUND TO TRUE
063600       END-IF.
063700
063800       IF W-MATCH-NOT-FOUND
063900           ADD 1 TO W-SCAN-IX
064000       END-IF.
064100
064200   1121-EXIT.
064300       EXIT.
064400*----------------------------------------------------------------
064500
064600   1130-TRY-POSTCODE-STANDALONE.
064700
064800       MOVE 1 TO W-SCAN-IX.
064900       PERFORM 1131-SCAN-STANDALONE-AT THRU 1131-EXIT
065000               UNTIL W-SCAN-IX > W-REMAINDER-LEN - 5
065100                  OR W-MATCH-FOUND
065200                  OR W-REMAINDER-LEN < 6.
065300
065400   1130-EXIT.
065500       EXIT.
065600*----------------------------------------------------------------
065700
065800   1131-SCAN-STANDALONE-AT.
065900
066000       IF W-REMAINDER-TEXT (W-SCAN-IX : 6) IS NUMERIC
066100          AND (W-SCAN-IX = 1
066200               OR W-REMAINDER-CHAR (W-SCAN-IX - 1) NOT NUMERIC)
066300           MOVE W-SCAN-IX TO W-FWD-IX
066400           ADD 6 TO W-FWD-IX
066500           IF W-FWD-IX > W-REMAINDER-LEN
066600              OR W-REMAINDER-CHAR (W-FWD-IX) NOT NUMERIC
066700               MOVE W-REMAINDER-TEXT (W-SCAN-IX : 6)
066800                 TO PARSED-POSTCODE
066900               MOVE W-SCAN-IX TO W-MATCH-START
067000               COMPUTE W-MATCH-END = W-SCAN-IX + 5
067100               PERFORM 1040-BLANK-OUT-MATCHED-RANGE THRU 1040-EXIT
067200               SET W-MATCH-FOUND TO TRUE
067300           END-IF
067400       END-IF.
067500
067600       IF W-MATCH-NOT-FOUND
067700           ADD 1 TO W-SCAN-IX
067800       END-IF.
067900
068000   1131-EXIT.
068100       EXIT.
068200*================================================================
068300*    STEP 3 - EXTRACT HOUSE (BLOCK) AND ROAD
068400*================================================================
068500
068600   1200-PARSE-EXTRACT-HOUSE-ROAD.
068700
068800       MOVE SPACES TO PARSED-HOUSE-NO.
068900       MOVE SPACES TO PARSED-ROAD.
069000       PERFORM 1210-SPLIT-REMAINDER-INTO-SEGMENTS THRU 1210-EXIT.
069100       SET W-MATCH-NOT-FOUND TO TRUE.
069200
069300       IF W-SEGMENT-COUNT = 2
069400           PERFORM 1220-TRY-CASE-0-TWO-SEGMENTS THRU 1220-EXIT
069500       END-IF.
069600
069700       IF W-MATCH-NOT-FOUND
069800           PERFORM 1230-TRY-CASE-1-AND-2-BLK THRU 1230-EXIT
069900       END-IF.
070000
070100       IF W-MATCH-NOT-FOUND
070200           PERFORM 1250-TRY-CASE-3-INLINE-BLK THRU 1250-EXIT
070300       END-IF.
070400
070500       IF W-MATCH-NOT-FOUND AND W-SEGMENT-COUNT >= 3
070600           PERFORM 1260-TRY-CASE-4-THREE-SEGMENTS THRU 1260-EXIT
070700       END-IF.
070800
070900       IF W-MATCH-NOT-FOUND
071000           PERFORM 1270-TRY-CASE-5-APT THRU 1270-EXIT
071100       END-IF.
071200
071300       IF W-MATCH-NOT-FOUND
071400           PERFORM 1280-TRY-CASE-6-LEADING-NUMBER THRU 1280-EXIT
071500       END-IF.
071600
071700       IF W-MATCH-NOT-FOUND
071800           PERFORM 1290-TRY-CASE-7-SUFFIX-SEGMENT THRU 1290-EXIT
071900       END-IF.
072000
072100       IF W-MATCH-NOT-FOUND
072200           PERFORM 1295-TRY-CASE-8-FALLBACK THRU 1295-EXIT
072300       END-IF.
072400
072500   1200-EXIT.
072600       EXIT.
072700*----------------------------------------------------------------
072800
072900   1210-SPLIT-REMAINDER-INTO-SEGMENTS.
073000
073100       MOVE 0 TO W-SEGMENT-COUNT.
073200       MOVE SPACES TO W-SEGMENT-TABLE.
073300       MOVE 1 TO W-SEGMENT-IX.
073400
073500       UNSTRING W-REMAINDER-TEXT (1 : W-REMAINDER-LEN)
073600                DELIMITED BY ","
073700                INTO W-SEGMENT (1) W-SEGMENT (2)
073800                     W-SEGMENT (3) W-SEGMENT (4)
073900                     W-SEGMENT (5) W-SEGMENT (6)
074000                     W-SEGMENT (7) W-SEGMENT (8)
074100                     W-SEGMENT (9) W-SEGMENT (10)
074200           TALLYING IN W-SEGMENT-COUNT.
074300
074400       PERFORM 1211-TRIM-ONE-SEGMENT THRU 1211-EXIT
074500               VARYING W-SEGMENT-IX FROM 1 BY 1
074600               UNTIL W-SEGMENT-IX > W-SEGMENT-COUNT.
074700
074800   1210-EXIT.
074900       EXIT.
075000*----------------------------------------------------------------
075100
075200   1211-TRIM-ONE-SEGMENT.
075300
075400*        Leading/trailing space trim for the segment - the
075500*        UNSTRING above leaves a leading space after each comma.
075600
075700       IF W-SEGMENT (W-SEGMENT-IX) (1 : 1) = SPACE
075800           MOVE W-SEGMENT (W-SEGMENT-IX) (2 : 59)
075900             TO W-SEGMENT (W-SEGMENT-IX)
076000       END-IF.
076100
076200   1211-EXIT.
076300       EXIT.
076400*----------------------------------------------------------------
076500
076600   1220-TRY-CASE-0-TWO-SEGMENTS.
076700
076800*        Exactly two segments, the second all digits with an
076900*        optional trailing letter -> house = segment 2,
077000*        road = segment 1.
077100
077200       MOVE W-SEGMENT (2) TO W-TEST-ARG.
077300       PERFORM 1500-TEST-DIGIT-OPT-LETTER THRU 1500-EXIT.
077400
077500       IF W-MATCH-FOUND
077600           MOVE W-SEGMENT (2) TO PARSED-HOUSE-NO
077700           MOVE W-SEGMENT (1) TO PARSED-ROAD
077800       END-IF.
077900
078000   1220-EXIT.
078100       EXIT.
078200*----------------------------------------------------------------
078300
078400   1230-TRY-CASE-1-AND-2-BLK.
078500
078600*        A segment of the form "Blk|Block <num><letter?> <rest>"
078700*        -> house = num, road = rest (case 1); or any segment
078800*        starting "Blk|Block <num>" -> house = num, road = all
078900*        other segments joined with ", " (case 2).
079000
079100       MOVE 1 TO W-SEGMENT-IX.
079200       PERFORM 1231-TEST-BLK-SEGMENT THRU 1231-EXIT
079300               UNTIL W-SEGMENT-IX > W-SEGMENT-COUNT
079400                  OR W-MATCH-FOUND.
079500
079600   1230-EXIT.
079700       EXIT.
079800*----------------------------------------------------------------
079900
080000   1231-TEST-BLK-SEGMENT.
080100
080200       MOVE W-SEGMENT (W-SEGMENT-IX) TO W-NORMALISE-TEXT.
080300       INSPECT W-NORMALISE-TEXT
080400               CONVERTING "abcdefghijklmnopqrstuvwxyz"
080500                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
080600
080700       IF W-NORMALISE-TEXT (1 : 4) = "BLK " OR
080800          W-NORMALISE-TEXT (1 : 6) = "BLOCK "
080900           PERFORM 1232-SPLIT-BLK-SEGMENT THRU 1232-EXIT
081000           SET W-MATCH-FOUND TO TRUE
081100       ELSE
081200           ADD 1 TO W-SEGMENT-IX
081300       END-IF.
081400
081500   1231-EXIT.
081600       EXIT.
081700*----------------------------------------------------------------
081800
081900   1232-SPLIT-BLK-SEGMENT.
082000
082100*        Everything after the Blk/Block keyword, up to the
082200*        first space, is the house number; whatever follows (if
082300*        any) is the road for case 1, else the remaining
082400*        segments joined with ", " stand in for the road
082500*        (case 2).
082600
082700       IF W-NORMALISE-TEXT (1 : 4) = "BLK "
082800           MOVE W-SEGMENT (W-SEGMENT-IX) (5 : 56)
082900             TO W-NORMALISE-TEXT
083000       ELSE
083100           MOVE W-SEGMENT (W-SEGMENT-IX) (7 : 54)
083200             TO W-NORMALISE-TEXT
083300       END-IF.
083400
083500       UNSTRING W-NORMALISE-TEXT DELIMITED BY SPACE
083600                INTO PARSED-HOUSE-NO W-NORMALISE-TEXT.
083700
083800       IF W-NORMALISE-TEXT NOT = SPACES
083900           MOVE W-NORMALISE-TEXT TO PARSED-ROAD
084000       ELSE
084100           PERFORM 1233-JOIN-OTHER-SEGMENTS THRU 1233-EXIT
084200       END-IF.
084300
084400   1232-EXIT.
084500       EXIT.
084600*----------------------------------------------------------------
084700
084800   1233-JOIN-OTHER-SEGMENTS.
084900
085000       MOVE SPACES TO PARSED-ROAD.
085100       MOVE 1 TO W-SCAN-IX2.
085200
085300       PERFORM 1234-APPEND-OTHER-SEGMENT THRU 1234-EXIT
085400               VARYING W-SCAN-IX FROM 1 BY 1
085500               UNTIL W-SCAN-IX > W-SEGMENT-COUNT.
085600
085700   1233-EXIT.
085800       EXIT.
085900*----------------------------------------------------------------
086000
086100   1234-APPEND-OTHER-SEGMENT.
086200
086300       IF W-SCAN-IX NOT = W-SEGMENT-IX
086400           IF PARSED-ROAD NOT = SPACES
086500               STRING PARSED-ROAD DELIMITED BY SPACE
086600                      ", " DELIMITED BY SIZE
086700                      W-SEGMENT (W-SCAN-IX) DELIMITED BY SIZE
086800                 INTO PARSED-ROAD
086900           ELSE
087000               MOVE W-SEGMENT (W-SCAN-IX) TO PARSED-ROAD
087100           END-IF
087200       END-IF.
087300
087400   1234-EXIT.
087500       EXIT.
087600*----------------------------------------------------------------
087700
087800   1250-TRY-CASE-3-INLINE-BLK.
087900
088000*        "<road text> Blk|Block <num>" inline within a segment
088100*        -> house = num, road = the leading text.
088200
088300       MOVE 1 TO W-SEGMENT-IX.
088400       PERFORM 1251-TEST-INLINE-BLK THRU 1251-EXIT
088500               UNTIL W-SEGMENT-IX > W-SEGMENT-COUNT
088600                  OR W-MATCH-FOUND.
088700
088800   1250-EXIT.
088900       EXIT.
089000*----------------------------------------------------------------
089100
089200   1251-TEST-INLINE-BLK.
089300
089400       MOVE W-SEGMENT (W-SEGMENT-IX) TO W-NORMALISE-TEXT.
089500       INSPECT W-NORMALISE-TEXT
089600               CONVERTING "abcdefghijklmnopqrstuvwxyz"
089700                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
089800
089900       MOVE 0 TO W-BLK-KEYWORD-POS.
090000       INSPECT W-NORMALISE-TEXT
090100               TALLYING W-BLK-KEYWORD-POS
090200               FOR CHARACTERS BEFORE INITIAL " BLK ".
090300
090400       IF W-BLK-KEYWORD-POS < LENGTH OF W-NORMALISE-TEXT
090500           MOVE W-SEGMENT (W-SEGMENT-IX)
090600                  (1 : W-BLK-KEYWORD-POS)
090700             TO PARSED-ROAD
090800           MOVE W-SEGMENT (W-SEGMENT-IX)
090900                  (W-BLK-KEYWORD-POS + 6 : 10)
091000             TO PARSED-HOUSE-NO
091100           SET W-MATCH-FOUND TO TRUE
091200       ELSE
091300           ADD 1 TO W-SEGMENT-IX
091400       END-IF.
091500
091600   1251-EXIT.
091700       EXIT.
091800*----------------------------------------------------------------
091900
092000   1260-TRY-CASE-4-THREE-SEGMENTS.
092100
092200*        Three or more segments, segment 1 not starting with a
092300*        digit, segment 2 starting with a digit, segment 3
092400*        containing a street suffix -> house = seg 2,
092500*        road = seg 3.
092600
092700       IF W-SEGMENT (1) (1 : 1) NOT NUMERIC
092800          AND W-SEGMENT (2) (1 : 1) NUMERIC
092900           MOVE W-SEGMENT (3) TO W-TEST-ARG
093000           PERFORM 1600-TEST-SEGMENT-HAS-SUFFIX THRU 1600-EXIT
093100           IF W-SEG-HAS-SUFFIX
093200               MOVE W-SEGMENT (2) TO PARSED-HOUSE-NO
093300               MOVE W-SEGMENT (3) TO PARSED-ROAD
093400               SET W-MATCH-FOUND TO TRUE
093500           END-IF
093600       END-IF.
093700
093800   1260-EXIT.
093900       EXIT.
094000*----------------------------------------------------------------
094100
094200   1270-TRY-CASE-5-APT.
094300
094400*        "Apt|Apartment <num> <rest?>" -> house = num,
094500*        road = rest (may be blank).
094600
094700       MOVE 1 TO W-SEGMENT-IX.
094800       PERFORM 1271-TEST-APT-SEGMENT THRU 1271-EXIT
094900               UNTIL W-SEGMENT-IX > W-SEGMENT-COUNT
095000                  OR W-MATCH-FOUND.
095100
095200   1270-EXIT.
095300       EXIT.
095400*----------------------------------------------------------------
095500
095600   1271-TEST-APT-SEGMENT.
095700
095800       MOVE W-SEGMENT (W-SEGMENT-IX) TO W-NORMALISE-TEXT.
095900       INSPECT W-NORMALISE-TEXT
096000               CONVERTING "abcdefghijklmnopqrstuvwxyz"
096100                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
096200
096300       IF W-NORMALISE-TEXT (1 : 4) = "APT "
096400           UNSTRING W-SEGMENT (W-SEGMENT-IX) (5 : 56)
096500                    DELIMITED BY SPACE
096600                    INTO PARSED-HOUSE-NO PARSED-ROAD
096700           SET W-MATCH-FOUND TO TRUE
096800       ELSE
096900           IF W-NORMALISE-TEXT (1 : 10) = "APARTMENT "
097000               UNSTRING W-SEGMENT (W-SEGMENT-IX) (11 : 50)
097100                        DELIMITED BY SPACE
097200                        INTO PARSED-HOUSE-NO PARSED-ROAD
097300               SET W-MATCH-FOUND TO TRUE
097400           ELSE
097500               ADD 1 TO W-SEGMENT-IX
097600           END-IF
097700       END-IF.
097800
097900   1271-EXIT.
098000       EXIT.
098100*----------------------------------------------------------------
098200
098300   1280-TRY-CASE-6-LEADING-NUMBER.
098400
098500*        First segment is "<num><letter?>" optionally followed
098600*        by text -> house = num, road = the following text, or
098700*        segment 2 if there is none.
098800
098900*        A full 1500 test is not needed here - only the leading
099000*        digit run matters, so test that directly.
099100
099200       IF W-SEGMENT (1) (1 : 1) IS NUMERIC
099300           UNSTRING W-SEGMENT (1) DELIMITED BY SPACE
099400                    INTO PARSED-HOUSE-NO W-NORMALISE-TEXT
099500           IF W-NORMALISE-TEXT NOT = SPACES
099600               MOVE W-NORMALISE-TEXT TO PARSED-ROAD
099700           ELSE
099800               IF W-SEGMENT-COUNT > 1
099900                   MOVE W-SEGMENT (2) TO PARSED-ROAD
100000               END-IF
100100           END-IF
100200           SET W-MATCH-FOUND TO TRUE
100300       END-IF.
100400
100500   1280-EXIT.
100600       EXIT.
100700*----------------------------------------------------------------
100800
100900   1290-TRY-CASE-7-SUFFIX-SEGMENT.
101000
101100*        Any segment containing a street suffix: if it begins
101200*        "<num> <rest>" then house = num, road = rest;
101300*        otherwise house blank, road = the segment.
101400
101500       MOVE 1 TO W-SEGMENT-IX.
101600       PERFORM 1291-TEST-SUFFIX-SEGMENT THRU 1291-EXIT
101700               UNTIL W-SEGMENT-IX > W-SEGMENT-COUNT
101800                  OR W-MATCH-FOUND.
101900
102000   1290-EXIT.
102100       EXIT.
102200*----------------------------------------------------------------
102300
102400   1291-TEST-SUFFIX-SEGMENT.
102500
102600       MOVE W-SEGMENT (W-SEGMENT-IX) TO W-TEST-ARG.
102700       PERFORM 1600-TEST-SEGMENT-HAS-SUFFIX THRU 1600-EXIT.
102800
102900       IF W-SEG-HAS-SUFFIX
103000           IF W-SEGMENT (W-SEGMENT-IX) (1 : 1) IS NUMERIC
103100               UNSTRING W-SEGMENT (W-SEGMENT-IX)
103200                        DELIMITED BY SPACE
103300                        INTO PARSED-HOUSE-NO PARSED-ROAD
103400           ELSE
103500               MOVE SPACES TO PARSED-HOUSE-NO
103600               MOVE W-SEGMENT (W-SEGMENT-IX) TO PARSED-ROAD
103700           END-IF
103800           SET W-MATCH-FOUND TO TRUE
103900       ELSE
104000           ADD 1 TO W-SEGMENT-IX
104100       END-IF.
104200
104300   1291-EXIT.
104400       EXIT.
104500*----------------------------------------------------------------
104600
104700   1295-TRY-CASE-8-FALLBACK.
104800
104900*        Fallback - first segment containing any digit ->
105000*        house blank, road = that segment.  If nothing at all
105100*        contains a digit, both stay blank.
105200
105300       MOVE 1 TO W-SEGMENT-IX.
105400       PERFORM 1296-TEST-ANY-DIGIT-SEGMENT THRU 1296-EXIT
105500               UNTIL W-SEGMENT-IX > W-SEGMENT-COUNT
105600                  OR W-MATCH-FOUND.
105700
105800   1295-EXIT.
105900       EXIT.
106000*----------------------------------------------------------------
106100
106200   1296-TEST-ANY-DIGIT-SEGMENT.
106300
106400       MOVE 0 TO W-SCAN-IX2.
106500       INSPECT W-SEGMENT (W-SEGMENT-IX)
106600               TALLYING W-SCAN-IX2 FOR ALL "0" "1" "2" "3" "4"
106700                                             "5" "6" "7" "8" "9".
106800
106900       IF W-SCAN-IX2 > 0
107000           MOVE SPACES TO PARSED-HOUSE-NO
107100           MOVE W-SEGMENT (W-SEGMENT-IX) TO PARSED-ROAD
107200           SET W-MATCH-FOUND TO TRUE
107300       ELSE
107400           ADD 1 TO W-SEGMENT-IX
107500       END-IF.
107600
107700   1296-EXIT.
107800       EXIT.
107900*================================================================
108000*    Shared segment-content tests.
108100*================================================================
108200
108300   1500-TEST-DIGIT-OPT-LETTER.
108400
108500*        True if the argument segment is 1+ digits optionally
108600*        followed by exactly one letter, and nothing else.
108700
108800       SET W-MATCH-NOT-FOUND TO TRUE.
108900       IF W-TEST-ARG (1 : 1) IS NUMERIC
109000           MOVE 1 TO W-SCAN-IX
109100           PERFORM 1501-ADVANCE-PAST-DIGIT THRU 1501-EXIT
109200                   UNTIL W-SCAN-IX > 10
109300                      OR W-TEST-ARG (W-SCAN-IX : 1) NOT NUMERIC
109400           IF W-SCAN-IX > 10
109500              OR W-TEST-ARG (W-SCAN-IX : 1) = SPACE
109600               SET W-MATCH-FOUND TO TRUE
109700           ELSE
109800               IF W-TEST-ARG (W-SCAN-IX : 1) IS ALPHABETIC
109900                  AND (W-SCAN-IX = 10
110000                       OR W-TEST-ARG (W-SCAN-IX + 1 : 1)
110100                          = SPACE)
110200                   SET W-MATCH-FOUND TO TRUE
110300               END-IF
110400           END-IF
110500       END-IF.
110600
110700   1500-EXIT.
110800       EXIT.
110900*----------------------------------------------------------------
111000
111100   1501-ADVANCE-PAST-DIGIT.
111200
111300       ADD 1 TO W-SCAN-IX.
111400
111500   1501-EXIT.
111600       EXIT.
111700*----------------------------------------------------------------
111800
111900   1600-TEST-SEGMENT-HAS-SUFFIX.
112000
112100*        True if the argument segment contains one of the
112200*        street-suffix words (WSCONST.CBL SUFFIX-TABLE) as a
112300*        whole word, case-insensitive.
112400
112500       MOVE W-TEST-ARG TO W-NORMALISE-TEXT.
112600       INSPECT W-NORMALISE-TEXT
112700               CONVERTING "abcdefghijklmnopqrstuvwxyz"
112800                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
112900
113000       SET W-SEG-HAS-NO-SUFFIX TO TRUE.
113100       MOVE 1 TO CONST-IX.
113200       PERFORM 1601-TEST-ONE-SUFFIX THRU 1601-EXIT
113300               UNTIL CONST-IX > SUFFIX-COUNT
113400                  OR W-SEG-HAS-SUFFIX.
113500
113600   1600-EXIT.
113700       EXIT.
113800*----------------------------------------------------------------
113900
114000   1601-TEST-ONE-SUFFIX.
114100
114200       MOVE 0 TO W-BLK-KEYWORD-POS.
114300       INSPECT W-NORMALISE-TEXT
114400               TALLYING W-BLK-KEYWORD-POS
114500               FOR CHARACTERS BEFORE INITIAL
114600                   SUFFIX-ENTRY (CONST-IX).
114700
114800       IF W-BLK-KEYWORD-POS < LENGTH OF W-NORMALISE-TEXT
114900           SET W-SEG-HAS-SUFFIX TO TRUE
115000       ELSE
115100           ADD 1 TO CONST-IX
115200       END-IF.
115300
115400   1601-EXIT.
115500       EXIT.
115600*================================================================
115700*    STEP 4 - EXTRACT BUILDING
115800*================================================================
115900
116000   1300-PARSE-EXTRACT-BUILDING.
116100
116200       MOVE SPACES TO PARSED-BUILDING.
116300       MOVE 1 TO W-SEGMENT-IX.
116400       SET W-MATCH-NOT-FOUND TO TRUE.
116500
116600       PERFORM 1310-TEST-BUILDING-CANDIDATE THRU 1310-EXIT
116700               UNTIL W-SEGMENT-IX > W-SEGMENT-COUNT
116800                  OR W-MATCH-FOUND.
116900
117000       IF W-MATCH-FOUND
117100           PERFORM 1320-BLANK-IF-UNIT-OR-POSTCODE THRU 1320-EXIT
117200       END-IF.
117300
117400   1300-EXIT.
117500       EXIT.
117600*----------------------------------------------------------------
117700
117800   1310-TEST-BUILDING-CANDIDATE.
117900
118000*        First remaining comma segment that (a) does not carry
118100*        the house number as a whole word, (b) does not carry
118200*        the road text, (c) is not itself street-suffix-shaped,
118300*        and (d) is not exactly "Singapore".
118400
118500       MOVE W-SEGMENT (W-SEGMENT-IX) TO W-NORMALISE-TEXT.
118600       INSPECT W-NORMALISE-TEXT
118700               CONVERTING "abcdefghijklmnopqrstuvwxyz"
118800                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
118900
119000       SET W-HOUSE-WORD-NOT-FOUND TO TRUE.
119100       IF PARSED-HOUSE-NO NOT = SPACES
119200           PERFORM 1311-TEST-HOUSE-WHOLE-WORD THRU 1311-EXIT
119300       END-IF.
119400
119500       SET W-ROAD-NOT-CONTAINED TO TRUE.
119600       IF PARSED-ROAD NOT = SPACES
119700           PERFORM 1313-TEST-ROAD-CONTAINED THRU 1313-EXIT
119800       END-IF.
119900       MOVE W-SEGMENT (W-SEGMENT-IX) TO W-TEST-ARG.
120000       PERFORM 1600-TEST-SEGMENT-HAS-SUFFIX THRU 1600-EXIT.
120100
120200       IF W-HOUSE-WORD-NOT-FOUND
120300          AND W-ROAD-NOT-CONTAINED
120400          AND W-SEG-HAS-NO-SUFFIX
120500          AND W-NORMALISE-TEXT NOT = "SINGAPORE"
120600           MOVE W-SEGMENT (W-SEGMENT-IX) TO PARSED-BUILDING
120700           SET W-MATCH-FOUND TO TRUE
120800       ELSE
120900           ADD 1 TO W-SEGMENT-IX
121000       END-IF.
121100
121200   1310-EXIT.
121300       EXIT.
121400*----------------------------------------------------------------
121500
121600   1311-TEST-HOUSE-WHOLE-WORD.
121700
121800*        Whole-word scan of PARSED-HOUSE-NO against W-NORMALISE-
121900*        TEXT - a bare substring hit inside a longer digit run
122000*        (e.g. house "50" inside segment text "150") must not
122100*        count; the character on each side of a hit has to be a
122200*        non-alphanumeric, or the hit has to sit at the edge of
122300*        the segment.
122400
122500       MOVE 0 TO W-HOUSE-LEN.
122600       INSPECT PARSED-HOUSE-NO TALLYING W-HOUSE-LEN
122700               FOR CHARACTERS BEFORE INITIAL SPACE.
122800
122900       MOVE 1 TO W-CAND-POS.
123000       COMPUTE W-CAND-LAST-POS =
123100               LENGTH OF W-NORMALISE-TEXT - W-HOUSE-LEN + 1.
123200
123300       PERFORM 1312-TEST-HOUSE-AT-POS THRU 1312-EXIT
123400               UNTIL W-CAND-POS > W-CAND-LAST-POS
123500                  OR W-HOUSE-WORD-FOUND.
123600
123700   1311-EXIT.
123800       EXIT.
123900*----------------------------------------------------------------
124000
124100   1312-TEST-HOUSE-AT-POS.
124200
124300       IF W-NORMALISE-TEXT (W-CAND-POS : W-HOUSE-LEN) =
124400               PARSED-HOUSE-NO (1 : W-HOUSE-LEN)
124500           SET W-BOUNDARY-OK TO TRUE
124600           IF W-CAND-POS > 1
124700              AND (W-NORMALISE-TEXT (W-CAND-POS - 1 : 1)
124800                       IS SG-ALPHA-CLASS
124900                   OR W-NORMALISE-TEXT (W-CAND-POS - 1 : 1)
125000                       IS NUMERIC)
125100               SET W-BOUNDARY-BAD TO TRUE
125200           END-IF
125300           IF W-BOUNDARY-OK
125400              AND W-CAND-POS + W-HOUSE-LEN <=
125500                  LENGTH OF W-NORMALISE-TEXT
125600              AND (W-NORMALISE-TEXT
125700                      (W-CAND-POS + W-HOUSE-LEN : 1)
125800                       IS SG-ALPHA-CLASS
125900                   OR W-NORMALISE-TEXT
126000                      (W-CAND-POS + W-HOUSE-LEN : 1)
126100                       IS NUMERIC)
126200               SET W-BOUNDARY-BAD TO TRUE
126300           END-IF
126400           IF W-BOUNDARY-OK
126500               SET W-HOUSE-WORD-FOUND TO TRUE
126600           END-IF
126700       END-IF.
126800
126900       ADD 1 TO W-CAND-POS.
127000
127100   1312-EXIT.
127200       EXIT.
127300*----------------------------------------------------------------
127400
127500   1313-TEST-ROAD-CONTAINED.
127600
127700*        Plain substring scan - unlike the house-number test the
127800*        spec does not ask for a whole-word match here, only
127900*        that the road text not appear anywhere in the segment.
128000
128100       MOVE 0 TO W-ROAD-LEN.
128200       INSPECT PARSED-ROAD TALLYING W-ROAD-LEN
128300               FOR CHARACTERS BEFORE INITIAL SPACE.
128400
128500       MOVE 1 TO W-CAND-POS.
128600       COMPUTE W-CAND-LAST-POS =
128700               LENGTH OF W-NORMALISE-TEXT - W-ROAD-LEN + 1.
128800
128900       PERFORM 1314-TEST-ROAD-AT-POS THRU 1314-EXIT
129000               UNTIL W-CAND-POS > W-CAND-LAST-POS
129100                  OR W-ROAD-CONTAINED.
129200
129300   1313-EXIT.
129400       EXIT.
129500*----------------------------------------------------------------
129600
129700   1314-TEST-ROAD-AT-POS.
129800
129900       IF W-NORMALISE-TEXT (W-CAND-POS : W-ROAD-LEN) =
130000               PARSED-ROAD (1 : W-ROAD-LEN)
130100           SET W-ROAD-CONTAINED TO TRUE
130200       END-IF.
130300
130400       ADD 1 TO W-CAND-POS.
130500
130600   1314-EXIT.
130700       EXIT.
130800*----------------------------------------------------------------
130900
131000   1320-BLANK-IF-UNIT-OR-POSTCODE.
131100
131200*        If the chosen building text would itself parse as a
131300*        unit or a postal code, it is not a building - blank it
131400*        (ticket AP-2619).
131500
131600       IF PARSED-BUILDING (1 : 6) IS NUMERIC
131700           MOVE SPACES TO PARSED-BUILDING
131800       ELSE
131900           MOVE PARSED-BUILDING TO W-TEST-ARG
132000           PERFORM 1500-TEST-DIGIT-OPT-LETTER THRU 1500-EXIT
132100           IF W-MATCH-FOUND
132200               MOVE SPACES TO PARSED-BUILDING
132300           END-IF
132400       END-IF.
132500
132600   1320-EXIT.
132700       EXIT.
