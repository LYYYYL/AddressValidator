000100*--------------------------------------------------------------
000200*    SLCTLSW.CBL
000300*    SELECT clause for the validation-switch control file.
000400*    One-record indexed file, same shape as this shop's
000500*    SLCONTRL.CBL control file, holding the two operator-set
000600*    switches named in BUSINESS RULES (STRIP-TRAILING-ALPHA,
000700*    USE-WHITELIST).  Maintained by VALIDATION-SWITCH-
000800*    MAINTENANCE; opened INPUT-only by VALIDATE-SHIPPING-
000900*    ADDRESSES at the start of each run.
001000*
001100*    MAINTENANCE
001200*    DATE        INIT   DESCRIPTION
001300*    ----------  -----  ---------------------------------------
001400*    1994-03-02  LF     First cut, modelled on SLCONTRL.CBL.
001500*--------------------------------------------------------------
001600
001700   SELECT SWITCH-CTL-FILE
001800          ASSIGN TO "SWITCHCF"
001900          ORGANIZATION IS INDEXED
002000          ACCESS MODE IS RANDOM
002100          RECORD KEY IS SWITCH-CTL-KEY
002200          FILE STATUS IS W-SWITCH-CTL-STATUS.
