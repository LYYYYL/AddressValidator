000100*--------------------------------------------------------------
000200*    SLFAIL01.CBL
000300*    SELECT clause for the address-validation failure report.
000400*    Print-style file, one line per failing address, as built
000500*    by print-state-file.cob's and deductibles-report.cob's
000600*    PRINTER-FILE pattern in this shop.
000700*
000800*    MAINTENANCE
000900*    DATE        INIT   DESCRIPTION
001000*    ----------  -----  ---------------------------------------
001100*    1994-02-18  LF     First cut.
001200*--------------------------------------------------------------
001300
001400   SELECT FAIL-RPT-FILE
001500          ASSIGN TO "validate-shipping-addresses.prn"
001600          ORGANIZATION IS LINE SEQUENTIAL.
