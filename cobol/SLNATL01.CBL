000100*--------------------------------------------------------------
000200*    SLNATL01.CBL
000300*    SELECT clause for the national address reference extract
000400*    (the batch stand-in for the live OneMap lookup).
000500*    Copied into FILE-CONTROL by VALIDATE-SHIPPING-ADDRESSES.
000600*
000700*    MAINTENANCE
000800*    DATE        INIT   DESCRIPTION
000900*    ----------  -----  ---------------------------------------
001000*    1994-02-18  LF     First cut.
001100*    2001-05-09  RT     Confirmed file is re-pulled monthly by
001200*                       the facilities group, sorted ascending
001300*                       on postal code.
001400*--------------------------------------------------------------
001500
001600   SELECT NATL-ADDR-FILE
001700          ASSIGN TO "NATLADDR"
001800          ORGANIZATION IS SEQUENTIAL
001900          ACCESS MODE IS SEQUENTIAL
002000          FILE STATUS IS W-NATL-ADDR-STATUS.
