000100*--------------------------------------------------------------
000200*    SLPROP01.CBL
000300*    SELECT clause for the property-type directory extract
000400*    (the batch stand-in for the live StreetDirectory lookup).
000500*    Copied into FILE-CONTROL by VALIDATE-SHIPPING-ADDRESSES.
000600*
000700*    MAINTENANCE
000800*    DATE        INIT   DESCRIPTION
000900*    ----------  -----  ---------------------------------------
001000*    1994-02-18  LF     First cut.
001100*    2001-05-09  RT     Confirmed file carries one row per
001200*                       listed premises, several rows per
001300*                       postal code for condo/HDB blocks.
001400*--------------------------------------------------------------
001500
001600   SELECT PROP-TYPE-FILE
001700          ASSIGN TO "PROPTYPE"
001800          ORGANIZATION IS SEQUENTIAL
001900          ACCESS MODE IS SEQUENTIAL
002000          FILE STATUS IS W-PROP-TYPE-STATUS.
