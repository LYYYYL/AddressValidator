000100*--------------------------------------------------------------
000200*    SLSHIP01.CBL
000300*    SELECT clause for the shipping-address input file.
000400*    Copied into FILE-CONTROL by VALIDATE-SHIPPING-ADDRESSES.
000500*
000600*    MAINTENANCE
000700*    DATE        INIT   DESCRIPTION
000800*    ----------  -----  ---------------------------------------
000900*    1994-02-11  LF     First cut - batch SG address job.
001000*    1998-11-03  LF     Y2K sweep - no date fields in this file.
001100*--------------------------------------------------------------
001200
001300   SELECT SHIP-ADDR-FILE
001400          ASSIGN TO "SHIPADDR"
001500          ORGANIZATION IS SEQUENTIAL
001600          ACCESS MODE IS SEQUENTIAL
001700          FILE STATUS IS W-SHIP-ADDR-STATUS.
