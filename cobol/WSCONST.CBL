000100*--------------------------------------------------------------
000200*    WSCONST.CBL
000300*    Constant tables driving the SG address parser and the
000400*    property-type filter - see BUSINESS RULES / Singapore
000500*    address parser (street suffixes), Property-type directory
000600*    lookup + filter (excluded categories), and Missing-unit
000700*    check (whitelist / blacklist).  Loaded once from VALUE
000800*    clauses redefined over a table - this shop's usual way of
000900*    seeding an OCCURS table without a seed file.
001000*
001100*    MAINTENANCE
001200*    DATE        INIT   DESCRIPTION
001300*    ----------  -----  ---------------------------------------
001400*    1994-03-02  LF     First cut.
001500*--------------------------------------------------------------
001600
001700   01  SUFFIX-NAMES-INIT.
001800       05  FILLER  PIC X(10) VALUE "STREET    ".
001900       05  FILLER  PIC X(10) VALUE "ROAD      ".
002000       05  FILLER  PIC X(10) VALUE "AVENUE    ".
002100       05  FILLER  PIC X(10) VALUE "DRIVE     ".
002200       05  FILLER  PIC X(10) VALUE "LANE      ".
002300       05  FILLER  PIC X(10) VALUE "CRESCENT  ".
002400       05  FILLER  PIC X(10) VALUE "BOULEVARD ".
002500       05  FILLER  PIC X(10) VALUE "WALK      ".
002600       05  FILLER  PIC X(10) VALUE "PLACE     ".
002700       05  FILLER  PIC X(10) VALUE "WAY       ".
002800       05  FILLER  PIC X(10) VALUE "LOOP      ".
002900       05  FILLER  PIC X(10) VALUE "TERRACE   ".
003000       05  FILLER  PIC X(10) VALUE "VIEW      ".
003100       05  FILLER  PIC X(10) VALUE "CLOSE     ".
003200       05  FILLER  PIC X(10) VALUE "RISE      ".
003300       05  FILLER  PIC X(10) VALUE "FIELD     ".
003400       05  FILLER  PIC X(10) VALUE "ST        ".
003500       05  FILLER  PIC X(10) VALUE "RD        ".
003600       05  FILLER  PIC X(10) VALUE "AVE       ".
003700       05  FILLER  PIC X(10) VALUE "DR        ".
003800       05  FILLER  PIC X(10) VALUE "LN        ".
003900       05  FILLER  PIC X(10) VALUE "CRES      ".
004000       05  FILLER  PIC X(10) VALUE "BLVD      ".
004100
004200   01  SUFFIX-TABLE REDEFINES SUFFIX-NAMES-INIT.
004300       05  SUFFIX-ENTRY OCCURS 23 TIMES PIC X(10).
004400
004500   01  SUFFIX-COUNT                       PIC 9(02) COMP
004600                                           VALUE 23.
004700
004800*--------------------------------------------------------------
004900*    Categories dropped from the property-type filter result,
005000*    regardless of whitelist/blacklist mode.
005100*--------------------------------------------------------------
005200
005300   01  EXCL-CATEGORY-NAMES-INIT.
005400       05  FILLER  PIC X(40) VALUE "SCDF Bomb Shelter".
005500       05  FILLER  PIC X(40) VALUE "Multi Storey Car Park (MSCP)".
005600       05  FILLER  PIC X(40) VALUE "Car Park".
005700       05  FILLER  PIC X(40) VALUE "Fire Post".
005800
005900   01  EXCL-CATEGORY-TABLE REDEFINES EXCL-CATEGORY-NAMES-INIT.
006000       05  EXCL-CATEGORY-ENTRY OCCURS 4 TIMES PIC X(40).
006100
006200   01  EXCL-CATEGORY-COUNT                PIC 9(02) COMP
006300                                           VALUE 4.
006400
006500   01  EXCL-CATEGORY-SUBSTRING            PIC X(22)
006600                               VALUE "Business dealing with".
006700
006800*--------------------------------------------------------------
006900*    Missing-unit check - whitelist mode: unit is required if
007000*    ANY distinct type is in this table.
007100*--------------------------------------------------------------
007200
007300   01  WHITELIST-TYPE-NAMES-INIT.
007400       05  FILLER  PIC X(40) VALUE "Apartments".
007500       05  FILLER  PIC X(40) VALUE "Commercial Building".
007600       05  FILLER  PIC X(40) VALUE "Condominium".
007700       05  FILLER  PIC X(40) VALUE "DBSS Blocks".
007800       05  FILLER  PIC X(40) VALUE "Dormitory".
007900       05  FILLER  PIC X(40) VALUE "HDB Blocks".
008000       05  FILLER  PIC X(40) VALUE "Industrial Building".
008100       05  FILLER  PIC X(40) VALUE "Industrial Estate".
008200       05  FILLER  PIC X(40) VALUE "Shopping Malls".
008300
008400   01  WHITELIST-TYPE-TABLE REDEFINES WHITELIST-TYPE-NAMES-INIT.
008500       05  WHITELIST-TYPE-ENTRY OCCURS 9 TIMES PIC X(40).
008600
008700   01  WHITELIST-TYPE-COUNT               PIC 9(02) COMP
008800                                           VALUE 9.
008900
009000*--------------------------------------------------------------
009100*    Missing-unit check - blacklist mode: unit is required if
009200*    ANY distinct type is NOT in this table.
009300*--------------------------------------------------------------
009400
009500   01  BLACKLIST-TYPE-NAMES-INIT.
009600       05  FILLER  PIC X(40) VALUE "Bungalow".
009700       05  FILLER  PIC X(40) VALUE "Semi Detached House".
009800       05  FILLER  PIC X(40) VALUE "International School".
009900       05  FILLER  PIC X(40) VALUE "Terrace House".
010000       05  FILLER  PIC X(40) VALUE "Hospital".
010100       05  FILLER  PIC X(40) VALUE "Primary School".
010200       05  FILLER  PIC X(40) VALUE "Methodist Church".
010300       05  FILLER  PIC X(40) VALUE "Church".
010400       05  FILLER  PIC X(40) VALUE "Kindergarten".
010500       05  FILLER  PIC X(40) VALUE "Preschool".
010600       05  FILLER  PIC X(40) VALUE "Commercial Building".
010700       05  FILLER  PIC X(40) VALUE "Dormitory".
010800       05  FILLER  PIC X(40) VALUE "Shop Houses".
010900       05  FILLER  PIC X(40) VALUE "Bank Branches".
011000       05  FILLER  PIC X(40) VALUE "Supermarket".
011100       05  FILLER  PIC X(40) VALUE "Public Building".
011200
011300   01  BLACKLIST-TYPE-TABLE REDEFINES BLACKLIST-TYPE-NAMES-INIT.
011400       05  BLACKLIST-TYPE-ENTRY OCCURS 16 TIMES PIC X(40).
011500
011600   01  BLACKLIST-TYPE-COUNT               PIC 9(02) COMP
011700                                           VALUE 16.
011800
011900   77  CONST-IX                            PIC 9(02) COMP.
012000
012100*--------------------------------------------------------------
012200*    Control totals (RECORD LAYOUTS / Control totals) - packed
012300*    per SPEC.  2800-PRINT-CONTROL-TOTALS DISPLAYs these
012400*    directly; DISPLAY edits a packed field to print digits on
012500*    its own, no intermediate zoned copy is needed.
012600*--------------------------------------------------------------
012700
012800   01  W-CONTROL-TOTALS.
012900       05  CNT-READ                        PIC S9(7) COMP-3
013000                                            VALUE ZERO.
013100       05  CNT-SKIPPED                     PIC S9(7) COMP-3
013200                                            VALUE ZERO.
013300       05  CNT-VALID                       PIC S9(7) COMP-3
013400                                            VALUE ZERO.
013500       05  CNT-FAILED                      PIC S9(7) COMP-3
013600                                            VALUE ZERO.
013700       05  CNT-WRITTEN                     PIC S9(7) COMP-3
013800                                            VALUE ZERO.
