000100*--------------------------------------------------------------
000200*    WSCTLSW.CBL
000300*    WORKING-STORAGE mirror of the validation-switch control
000400*    record, copied by both VALIDATE-SHIPPING-ADDRESSES and
000500*    VALIDATION-SWITCH-MAINTENANCE so the two programs agree
000600*    on the layout without re-keying it.
000700*
000800*    MAINTENANCE
000900*    DATE        INIT   DESCRIPTION
001000*    ----------  -----  ---------------------------------------
001100*    1994-03-02  LF     First cut.
001200*--------------------------------------------------------------
001300
001400   01  W-SWITCH-RECORD.
001500       05  W-SWITCH-STRIP-ALPHA     PIC X(01).
001600           88  W-STRIP-ALPHA-ON         VALUE "Y".
001700           88  W-STRIP-ALPHA-OFF        VALUE "N".
001800       05  W-SWITCH-USE-WHITELIST   PIC X(01).
001900           88  W-USE-WHITELIST-ON       VALUE "Y".
002000           88  W-USE-WHITELIST-OFF      VALUE "N".
002100       05  FILLER                    PIC X(06).
002200
002300   01  FILLER REDEFINES W-SWITCH-RECORD.
002400       05  W-SWITCH-CHAR            PIC X OCCURS 8 TIMES.
002500
002600   01  W-SWITCH-CTL-STATUS         PIC X(02).
002700       88  W-SWITCH-CTL-OK             VALUE "00".
