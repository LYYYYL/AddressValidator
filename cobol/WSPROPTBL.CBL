000100*--------------------------------------------------------------
000200*    WSPROPTBL.CBL
000300*    In-memory copy of the property-type directory file, plus
000400*    the small working tables built from it during a run:
000500*    the filtered (address, category) hit list for the current
000600*    address, the distinct-category list, and the "unit was
000700*    supplied" example list printed in the console summary -
000800*    see BATCH FLOW step 2, BUSINESS RULES / Property-type
000900*    directory lookup + filter and Missing-unit check, and
001000*    REPORTS / End-of-batch console summary.
001100*
001200*    MAINTENANCE
001300*    DATE        INIT   DESCRIPTION
001400*    ----------  -----  ---------------------------------------
001500*    1994-03-02  LF     First cut.
001600*    2002-09-14  RT     Bumped directory table to 9000 rows to
001700*                       track the national address table size.
001800*--------------------------------------------------------------
001900
002000   01  W-PROP-TABLE.
002100       05  W-PROP-ROW OCCURS 9000 TIMES
002200           ASCENDING KEY IS W-PROP-TBL-POSTAL
002300           INDEXED BY W-PROP-IX.
002400           10  W-PROP-TBL-POSTAL       PIC X(06).
002500           10  W-PROP-TBL-ADDRESS      PIC X(60).
002600           10  W-PROP-TBL-CATEGORY     PIC X(40).
002700
002800   01  W-PROP-ROW-COUNT               PIC 9(05) COMP.
002900   01  W-PROP-MATCH-START              PIC 9(05) COMP.
003000   01  W-PROP-MATCH-END                PIC 9(05) COMP.
003100   01  W-PROP-SCAN-IX                   PIC 9(05) COMP.
003200   01  W-PROP-FOUND-SW                  PIC X(01).
003300       88  W-PROP-FOUND                     VALUE "Y".
003400       88  W-PROP-NOT-FOUND                 VALUE "N".
003500
003600*--------------------------------------------------------------
003700*    Filtered hit list for the address currently being worked.
003800*--------------------------------------------------------------
003900
004000   01  W-PROP-HIT-TABLE.
004100       05  W-PROP-HIT OCCURS 200 TIMES.
004200           10  W-PROP-HIT-ADDRESS      PIC X(60).
004300           10  W-PROP-HIT-CATEGORY     PIC X(40).
004400
004500   01  W-PROP-HIT-COUNT                PIC 9(03) COMP.
004600
004700*--------------------------------------------------------------
004800*    Distinct categories among the filtered hits, in order of
004900*    first appearance (Missing-unit check and common utilities
005000*    / extract distinct property types).
005100*--------------------------------------------------------------
005200
005300   01  W-DISTINCT-TYPE-TABLE.
005400       05  W-DISTINCT-TYPE OCCURS 20 TIMES PIC X(40).
005500
005600   01  W-DISTINCT-TYPE-COUNT            PIC 9(02) COMP.
005700
005800*--------------------------------------------------------------
005900*    Property types under which at least one address carried a
006000*    unit, with up to 5 raw-address examples each, built across
006100*    the whole run for the end-of-batch summary.
006200*--------------------------------------------------------------
006300
006400   01  W-TYPE-EXAMPLE-TABLE.
006500       05  W-TYPE-EXAMPLE-ENTRY OCCURS 20 TIMES.
006600           10  W-TYPE-EXAMPLE-CATEGORY PIC X(40).
006700           10  W-TYPE-EXAMPLE-COUNT    PIC 9(02) COMP.
006800           10  W-TYPE-EXAMPLE-ADDR OCCURS 5 TIMES PIC X(93).
006900
007000   01  W-TYPE-EXAMPLE-ENTRIES           PIC 9(02) COMP.
007100
007200   01  W-PROP-TYPE-IX                   PIC 9(02) COMP.
007300   01  W-PROP-HIT-IX                    PIC 9(03) COMP.
007400   01  W-TYPE-EXAMPLE-FOUND-SW          PIC X(01).
007500       88  W-TYPE-EXAMPLE-FOUND             VALUE "Y".
007600       88  W-TYPE-EXAMPLE-NOT-FOUND         VALUE "N".
007700
007800*--------------------------------------------------------------
007900*    A raw-address example, split for display purposes into its
008000*    street and "rest" halves without re-scanning the string.
008100*--------------------------------------------------------------
008200
008300   01  W-EXAMPLE-ADDRESS               PIC X(93).
008400   01  FILLER REDEFINES W-EXAMPLE-ADDRESS.
008500       05  W-EXAMPLE-STREET-PART       PIC X(60).
008600       05  W-EXAMPLE-REST-PART         PIC X(33).
