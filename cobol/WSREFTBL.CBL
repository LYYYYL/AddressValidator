000100*--------------------------------------------------------------
000200*    WSREFTBL.CBL
000300*    In-memory copy of the national address reference file,
000400*    loaded once at the start of the run and searched by
000500*    postal code thereafter - see BATCH FLOW step 2 and FILES /
000600*    "loaded into a table; binary-searchable by postal code".
000700*    Table is kept in REF-POSTAL ascending order because the
000800*    extract already arrives sorted that way (FDNATL01.CBL).
000900*
001000*    MAINTENANCE
001100*    DATE        INIT   DESCRIPTION
001200*    ----------  -----  ---------------------------------------
001300*    1994-03-02  LF     First cut - 4000-row table, matches the
001400*                       largest reference extract seen in test.
001500*    2002-09-14  RT     Bumped table to 6000 rows - extract grew
001600*                       past 4000 after the Punggol rollout.
001700*--------------------------------------------------------------
001800
001900   01  W-REF-TABLE.
002000       05  W-REF-ROW OCCURS 6000 TIMES
002100           ASCENDING KEY IS W-REF-TBL-POSTAL
002200           INDEXED BY W-REF-IX.
002300           10  W-REF-TBL-POSTAL        PIC X(06).
002400           10  W-REF-TBL-BLK-NO        PIC X(10).
002500           10  W-REF-TBL-ROAD-NAME     PIC X(40).
002600
002700   01  W-REF-ROW-COUNT                PIC 9(05) COMP.
002800   01  W-REF-MATCH-START               PIC 9(05) COMP.
002900   01  W-REF-MATCH-END                 PIC 9(05) COMP.
003000   01  W-REF-SCAN-IX                    PIC 9(05) COMP.
003100   01  W-REF-FOUND-SW                   PIC X(01).
003200       88  W-REF-FOUND                      VALUE "Y".
003300       88  W-REF-NOT-FOUND                  VALUE "N".
003400   01  FILLER                            PIC X(04).
003500
003600*--------------------------------------------------------------
003700*    Block-value work area used by the block-number match step
003800*    (BUSINESS RULES / Block-number match) to strip a single
003900*    trailing letter ("113A" -> "113") from either side of the
004000*    comparison.  REDEFINES gives byte-by-byte access to find
004100*    the last non-space character without UNSTRING.
004200*--------------------------------------------------------------
004300
004400   01  W-BLOCK-VALUE                   PIC X(10).
004500   01  FILLER REDEFINES W-BLOCK-VALUE.
004600       05  W-BLOCK-CHAR OCCURS 10 TIMES PIC X(01).
004700
004800   01  W-BLOCK-LAST-POS                PIC 9(02) COMP.
004900   01  W-BLOCK-STRIP-IX                PIC 9(02) COMP.
