000100*--------------------------------------------------------------
000200*    WSRUNDT.CBL
000300*    Run-date work area, adapted from this shop's wsdate.cbl
000400*    date-validation work area.  VALIDATE-SHIPPING-ADDRESSES
000500*    only needs today's date to stamp the failure report and
000600*    the console summary - the month-name table and CCYY/MM/DD
000700*    REDEFINES are kept because every batch job in this shop
000800*    stamps its output the same way.
000900*
001000*    MAINTENANCE
001100*    DATE        INIT   DESCRIPTION
001200*    ----------  -----  ---------------------------------------
001300*    1994-03-02  LF     Lifted from wsdate.cbl for the address
001400*                       validation batch - trimmed the entry-
001500*                       date ACCEPT fields, this job has no
001600*                       operator date prompt.
001700*--------------------------------------------------------------
001800
001900   01  RUNDT-DATE-MM-DD-CCYY         PIC 9(08).
002000   01  FILLER REDEFINES RUNDT-DATE-MM-DD-CCYY.
002100       05  RUNDT-DATE-MM             PIC 99.
002200           88  RUNDT-MONTH-VALID         VALUE 1 THROUGH 12.
002300       05  RUNDT-DATE-DD             PIC 99.
002400       05  RUNDT-DATE-CCYY           PIC 9999.
002500
002600   01  RUNDT-MONTH-NAMES-INIT.
002700       05  FILLER  PIC X(11) VALUE "01JANUARY  ".
002800       05  FILLER  PIC X(11) VALUE "02FEBRUARY ".
002900       05  FILLER  PIC X(11) VALUE "03MARCH    ".
003000       05  FILLER  PIC X(11) VALUE "04APRIL    ".
003100       05  FILLER  PIC X(11) VALUE "05MAY      ".
003200       05  FILLER  PIC X(11) VALUE "06JUNE     ".
003300       05  FILLER  PIC X(11) VALUE "07JULY     ".
003400       05  FILLER  PIC X(11) VALUE "08AUGUST   ".
003500       05  FILLER  PIC X(11) VALUE "09SEPTEMBER".
003600       05  FILLER  PIC X(11) VALUE "10OCTOBER  ".
003700       05  FILLER  PIC X(11) VALUE "11NOVEMBER ".
003800       05  FILLER  PIC X(11) VALUE "12DECEMBER ".
003900
004000   01  RUNDT-MATRIX REDEFINES RUNDT-MONTH-NAMES-INIT.
004100       05  RUNDT-TABLE-MONTH OCCURS 12 TIMES.
004200           10  RUNDT-TABLE-MONTH-NUMBER  PIC 99.
004300           10  RUNDT-TABLE-MONTH-NAME    PIC X(09).
004400
004500   01  RUNDT-HEADING-DATE              PIC X(18).
004600   01  FILLER                           PIC X(04).
004700
004800   01  RUNDT-SYSDATE-CCYYMMDD           PIC 9(08).
004900   01  FILLER REDEFINES RUNDT-SYSDATE-CCYYMMDD.
005000       05  RUNDT-SYSDATE-CCYY        PIC 9999.
005100       05  RUNDT-SYSDATE-MM          PIC 99.
005200       05  RUNDT-SYSDATE-DD          PIC 99.
005300
005400   77  RUNDT-IX                         PIC 9(02) COMP.
