000100*--------------------------------------------------------------
000200*    WSSGPARS.CBL
000300*    WORKING-STORAGE for the Singapore free-text address parser
000400*    - see TRANSLATABLE UNITS / Singapore address parser and
000500*    BUSINESS RULES / Singapore address parser.  Paired with
000600*    PLSGPARS.CBL in the wsdate.cbl / (PLDATE.CBL) pairing this
000700*    shop uses for shared logic pasted into several programs.
000800*    Today only VALIDATE-SHIPPING-ADDRESSES copies it, but the
000900*    pairing is kept so a second batch job can pick it up later
001000*    without a rewrite - same reasoning as wsdate.cbl.
001100*
001200*    MAINTENANCE
001300*    DATE        INIT   DESCRIPTION
001400*    ----------  -----  ---------------------------------------
001500*    1994-03-09  LF     First cut.
001600*    1996-07-01  LF     Added the slash-form unit pattern
001700*                       ("3/14D") after a batch of Geylang
001800*                       addresses failed unit extraction.
001900*--------------------------------------------------------------
002000
002100*--------------------------------------------------------------
002200*    Working copy of the address text being parsed, and a
002300*    character-table REDEFINES so the scanning paragraphs can
002400*    inspect it one byte at a time.
002500*--------------------------------------------------------------
002600
002700   01  W-RAW-ADDRESS                   PIC X(93).
002800   01  W-REMAINDER-TEXT                PIC X(93).
002900   01  FILLER REDEFINES W-REMAINDER-TEXT.
003000       05  W-REMAINDER-CHAR OCCURS 93 TIMES PIC X(01).
003100
003200   01  W-REMAINDER-LEN                  PIC 9(03) COMP.
003300   01  W-SCAN-IX                        PIC 9(03) COMP.
003400   01  W-SCAN-IX2                       PIC 9(03) COMP.
003500   01  W-MATCH-START                    PIC 9(03) COMP.
003600   01  W-MATCH-END                      PIC 9(03) COMP.
003700   01  W-DIGIT-RUN-LEN                  PIC 9(02) COMP.
003800   01  W-MATCH-FOUND-SW                 PIC X(01).
003900       88  W-MATCH-FOUND                    VALUE "Y".
004000       88  W-MATCH-NOT-FOUND                VALUE "N".
004100
004200*--------------------------------------------------------------
004300*    Parsed address components - RECORD LAYOUTS / Working:
004400*    parsed address components.
004500*--------------------------------------------------------------
004600
004700   01  PARSED-ADDRESS-COMPONENTS.
004800       05  PARSED-HOUSE-NO               PIC X(10).
004900       05  PARSED-ROAD                   PIC X(40).
005000       05  PARSED-UNIT                   PIC X(10).
005100       05  PARSED-POSTCODE               PIC X(06).
005200       05  PARSED-BUILDING               PIC X(40).
005300       05  FILLER                        PIC X(04).
005400
005500*--------------------------------------------------------------
005600*    Output: validation result record (RECORD LAYOUTS / Output:
005700*    validation result record) - appended to the input fields
005800*    when a failing row is written to the report.
005900*--------------------------------------------------------------
006000
006100   01  OUT-RESULT-RECORD.
006200       05  OUT-HOUSE-NO                  PIC X(10).
006300       05  OUT-ROAD                      PIC X(40).
006400       05  OUT-UNIT                      PIC X(10).
006500       05  OUT-POSTCODE                  PIC X(06).
006600       05  OUT-BUILDING                  PIC X(40).
006700       05  OUT-STATUS                    PIC X(30).
006800           88  OUT-STATUS-VALID
006900                        VALUE "valid".
007000           88  OUT-STATUS-POSTAL-MISSING
007100                        VALUE "postal_code_missing".
007200           88  OUT-STATUS-POSTAL-INVALID
007300                        VALUE "invalid_postal_code".
007400           88  OUT-STATUS-NO-ONEMAP
007500                        VALUE "no_onemap_match".
007600           88  OUT-STATUS-NO-STREETDIR
007700                        VALUE "no_streetdirectory_match".
007800           88  OUT-STATUS-STREET-MISSING
007900                        VALUE "street_name_missing".
008000           88  OUT-STATUS-BLOCK-MISMATCH
008100                        VALUE "block_number_mismatch".
008200           88  OUT-STATUS-BLK-ST-PC-MISMATCH
008300                VALUE "block_street_and_postcode_mismatch".
008400           88  OUT-STATUS-UNIT-MISSING
008500                        VALUE "unit_number_missing".
008600           88  OUT-STATUS-UNSUPP-COUNTRY
008700                        VALUE "unsupported_country".
008800       05  OUT-PROP-TYPE                 PIC X(40).
008900       05  FILLER                        PIC X(04).
009000
009100*--------------------------------------------------------------
009200*    Comma-split segment table used by the house/road and
009300*    building extraction steps (Step 3 and Step 4).
009400*--------------------------------------------------------------
009500
009600   01  W-SEGMENT-TABLE.
009700       05  W-SEGMENT OCCURS 10 TIMES PIC X(60).
009800
009900   01  W-SEGMENT-COUNT                  PIC 9(02) COMP.
010000   01  W-SEGMENT-IX                     PIC 9(02) COMP.
010100
010200*--------------------------------------------------------------
010300*    Work fields for the house/road extraction cascade
010400*    (Step 3).
010500*--------------------------------------------------------------
010600
010700   01  W-SEG-HAS-SUFFIX-SW               PIC X(01).
010800       88  W-SEG-HAS-SUFFIX                  VALUE "Y".
010900       88  W-SEG-HAS-NO-SUFFIX               VALUE "N".
011000   01  W-BLK-KEYWORD-POS                 PIC 9(02) COMP.
011100
011200*--------------------------------------------------------------
011300*    Work fields for the Step 4 building-candidate exclusion
011400*    tests (house-number whole-word scan, road-text substring
011500*    scan) - 1310 through 1314.
011600*--------------------------------------------------------------
011700
011800   01  W-HOUSE-LEN                       PIC 9(02) COMP.
011900   01  W-ROAD-LEN                        PIC 9(02) COMP.
012000   01  W-CAND-POS                        PIC 9(02) COMP.
012100   01  W-CAND-LAST-POS                   PIC 9(02) COMP.
012200   01  W-HOUSE-WORD-FOUND-SW              PIC X(01).
012300       88  W-HOUSE-WORD-FOUND                VALUE "Y".
012400       88  W-HOUSE-WORD-NOT-FOUND            VALUE "N".
012500   01  W-ROAD-CONTAINED-SW                PIC X(01).
012600       88  W-ROAD-CONTAINED                  VALUE "Y".
012700       88  W-ROAD-NOT-CONTAINED              VALUE "N".
012800   01  W-BOUNDARY-OK-SW                   PIC X(01).
012900       88  W-BOUNDARY-OK                      VALUE "Y".
013000       88  W-BOUNDARY-BAD                     VALUE "N".
013100
013200*--------------------------------------------------------------
013300*    Scratch buffer shared by the case-conversion/left-justify
013400*    scans (1110/2014/2040/2050) and by 1900/1950's remainder
013500*    rebuilds - never the field being normalised itself.
013600*--------------------------------------------------------------
013700
013800   01  W-NORMALISE-TEXT                  PIC X(93).
013900
014000*--------------------------------------------------------------
014100*    1950-NORMALISE-REMAINDER work switches - comma/semicolon
014200*    run collapsing and whitespace collapsing each need to
014300*    remember what the previous character did.
014400*--------------------------------------------------------------
014500
014600   01  W-NORM-PUNCT-RUN-SW               PIC X(01).
014700       88  W-NORM-IN-PUNCT-RUN               VALUE "Y".
014800       88  W-NORM-NOT-IN-PUNCT-RUN            VALUE "N".
014900   01  W-NORM-LAST-SPACE-SW               PIC X(01).
015000       88  W-NORM-LAST-WAS-SPACE              VALUE "Y".
015100       88  W-NORM-LAST-NOT-SPACE              VALUE "N".
015200
015300   01  W-TEST-ARG                        PIC X(60).
015400
015500*--------------------------------------------------------------
015600*    General scan helpers shared by the unit/postcode/house-
015700*    road sub-paragraphs.
015800*--------------------------------------------------------------
015900
016000   01  W-MAX-RUN                         PIC 9(01) COMP.
016100   01  W-BACK-IX                         PIC 9(03) COMP.
016200   01  W-FWD-IX                          PIC 9(03) COMP.
