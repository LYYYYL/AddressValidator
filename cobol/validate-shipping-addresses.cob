000100*--------------------------------------------------------------
000200*    VALIDATE-SHIPPING-ADDRESSES
000300*    Batch address-validation rule engine for Singapore
000400*    shipping addresses.  Reads the shipping-address extract,
000500*    parses each free-text address, checks it against the
000600*    national address reference and the property-type
000700*    directory, and writes a failure report with control
000800*    totals.  Companion utility VALIDATION-SWITCH-MAINTENANCE
000900*    maintains the two operator switches read at 0140 below.
001000*
001100*    MAINTENANCE
001200*    DATE        INIT   DESCRIPTION
001300*    ----------  -----  ---------------------------------------
001400*    1994-02-11  LF     First cut - postal-format, reference
001500*                       lookup and block-number-match steps
001600*                       only; no property-type step yet.
001700*    1994-03-02  LF     Added property-type directory lookup,
001800*                       missing-street and missing-unit checks;
001900*                       brought the pipeline up to the full
002000*                       8-step order signed off by Ops.
002100*    1994-03-09  LF     Added the Singapore address parser
002200*                       (WSSGPARS.CBL / PLSGPARS.CBL) - this
002300*                       job previously expected pre-split
002400*                       house/road/unit fields from the feeder
002500*                       system, which stopped splitting them.
002600*    1996-07-01  LF     Parser: added slash-form unit pattern.
002700*    1997-02-14  LF     Parser: added Apt/Apartment and bare-
002800*                       number house-road cases (AP-0455).
002900*    1998-11-09  LF     Y2K sweep of this program and its
003000*                       copybooks - no 2-digit year fields
003100*                       found other than the run-date banner,
003200*                       already fixed via PLRUNDT.CBL.
003300*    1999-08-20  RT     Building extraction added (Step 4).
003400*    2001-05-09  RT     Reference and directory extracts
003500*                       confirmed sorted ascending by postal
003600*                       code by the facilities group - switched
003700*                       both lookups to SEARCH ALL.
003800*    2002-09-14  RT     Bumped WSREFTBL.CBL/WSPROPTBL.CBL table
003900*                       sizes for the Punggol rollout.
004000*    2003-07-22  RT     Ticket AP-2281 - strip leading
004100*                       apostrophe from SHIP-ZIP before use.
004200*    2004-11-02  RT     Ticket AP-2619 - building text that
004300*                       itself parses as a unit or postcode is
004400*                       blanked by the parser's own Step 4.
004500*    2006-01-30  RT     Added STRIP-TRAILING-ALPHA / USE-
004600*                       WHITELIST switches (SWITCHCF) so Ops
004700*                       can flip block-match and missing-unit
004800*                       behaviour between runs without a
004900*                       recompile; added UPSI-0/UPSI-1 as a
005000*                       one-run JCL override of the same two
005100*                       switches.
005200*    2008-04-17  RT     Ticket AP-2844 - the remainder normal-
005300*                       isation step (period/comma/semicolon/
005400*                       whitespace collapse) called out in the
005500*                       parser spec was never wired into
005600*                       3100-PARSE-ADDRESS; added the two
005700*                       1950-NORMALISE-REMAINDER calls.
005800*    2008-06-03  RT     Ticket AP-2851 - block-number match was
005900*                       comparing parsed/reference block values
006000*                       as-is; a lowercase trailing letter slid
006100*                       past 7510's upper-only class test and
006200*                       past the compare itself.  Uppercase both
006300*                       sides in 7500/7520 before the strip and
006400*                       the compare, per spec.
006500*    2008-06-03  RT     Ticket AP-2851 - 2050 was also skipping
006600*                       the unit example when the property-type
006700*                       lookup hadn't run; spec calls for the
006800*                       example on any non-blank parsed unit, so
006900*                       dropped that extra test.
007000*--------------------------------------------------------------
007100
007200 IDENTIFICATION DIVISION.
007300 PROGRAM-ID. validate-shipping-addresses.
007400 AUTHOR. L FORTUNATO.
007500 INSTALLATION. ACCOUNTS PAYABLE SYSTEMS GROUP.
007600 DATE-WRITTEN. 02/11/1994.
007700 DATE-COMPILED.
007800 SECURITY. UNCLASSIFIED.
007900
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     C01                       IS TOP-OF-FORM
008400     CLASS SG-ALPHA-CLASS      IS "A" THRU "Z"
008500     UPSI-0 ON  STATUS IS UPSI-0-ON-SW
008600            OFF STATUS IS UPSI-0-OFF-SW
008700     UPSI-1 ON  STATUS IS UPSI-1-ON-SW
008800            OFF STATUS IS UPSI-1-OFF-SW.
008900
009000   INPUT-OUTPUT SECTION.
009100      FILE-CONTROL.
009200
009300         COPY "SLSHIP01.CBL".
009400         COPY "SLNATL01.CBL".
009500         COPY "SLPROP01.CBL".
009600         COPY "SLFAIL01.CBL".
009700         COPY "SLCTLSW.CBL".
009800
009900 DATA DIVISION.
010000    FILE SECTION.
010100
010200       COPY "FDSHIP01.CBL".
010300       COPY "FDNATL01.CBL".
010400       COPY "FDPROP01.CBL".
010500       COPY "FDFAIL01.CBL".
010600       COPY "FDCTLSW.CBL".
010700
010800    WORKING-STORAGE SECTION.
010900
011000       COPY "WSSGPARS.CBL".
011100       COPY "WSREFTBL.CBL".
011200       COPY "WSPROPTBL.CBL".
011300       COPY "WSCONST.CBL".
011400       COPY "WSCTLSW.CBL".
011500       COPY "WSRUNDT.CBL".
011600
011700*--------------------------------------------------------------
011800*    File-status and end-of-file work fields.
011900*--------------------------------------------------------------
012000
012100       01  W-SHIP-ADDR-STATUS            PIC X(02).
012200           88  W-SHIP-ADDR-OK                VALUE "00".
012300           88  W-SHIP-ADDR-EOF               VALUE "10".
012400
012500       01  W-NATL-ADDR-STATUS            PIC X(02).
012600           88  W-NATL-ADDR-OK                VALUE "00".
012700           88  W-NATL-ADDR-EOF               VALUE "10".
012800
012900       01  W-PROP-TYPE-STATUS            PIC X(02).
013000           88  W-PROP-TYPE-OK                VALUE "00".
013100           88  W-PROP-TYPE-EOF               VALUE "10".
013200
013300       01  W-SHIP-EOF-SW                 PIC X(01).
013400           88  W-SHIP-AT-EOF                 VALUE "Y".
013500           88  W-SHIP-NOT-AT-EOF             VALUE "N".
013600
013700*--------------------------------------------------------------
013800*    Country code - this job only ever receives Singapore
013900*    addresses (the feeder splits by country before handoff),
014000*    but BATCH FLOW still calls for the unsupported-country
014100*    check, so the literal the pipeline compares against lives
014200*    here rather than being wired as dead code.
014300*--------------------------------------------------------------
014400
014500       01  W-BATCH-COUNTRY-CODE          PIC X(02) VALUE "SG".
014600
014700*--------------------------------------------------------------
014800*    Working copies of the current input record's trimmed
014900*    fields, and the CSV-driver work fields.
015000*--------------------------------------------------------------
015100
015200       01  W-SHIP-STREET                 PIC X(60).
015300       01  W-SHIP-CITY                    PIC X(20).
015400       01  W-SHIP-ZIP                     PIC X(10).
015500
015600       01  W-BLANK-RECORD-SW              PIC X(01).
015700           88  W-RECORD-IS-BLANK              VALUE "Y".
015800           88  W-RECORD-NOT-BLANK              VALUE "N".
015900
016000*--------------------------------------------------------------
016100*    Block-number match and cross-check work fields.
016200*--------------------------------------------------------------
016300
016400       01  W-SEARCH-HOUSE-NO              PIC X(10).
016500       01  W-SEARCH-ROAD                   PIC X(40).
016600
016700*--------------------------------------------------------------
016800*    Missing-unit-check work fields.
016900*--------------------------------------------------------------
017000
017100       01  W-UNIT-REQUIRED-SW              PIC X(01).
017200           88  W-UNIT-IS-REQUIRED              VALUE "Y".
017300           88  W-UNIT-NOT-REQUIRED             VALUE "N".
017400
017500*--------------------------------------------------------------
017600*    Console-summary sort-table work fields (2750).
017700*--------------------------------------------------------------
017800
017900       01  W-SORT-PASS-IX                  PIC 9(02) COMP.
018000       01  W-SORT-SWAPPED-SW                PIC X(01).
018100           88  W-SORT-SWAPPED-THIS-PASS         VALUE "Y".
018200           88  W-SORT-NOT-SWAPPED-THIS-PASS     VALUE "N".
018300       01  W-SORT-HOLD-ENTRY.
018400           05  W-SORT-HOLD-CATEGORY         PIC X(40).
018500           05  W-SORT-HOLD-COUNT            PIC 9(02) COMP.
018600           05  W-SORT-HOLD-ADDR OCCURS 5 TIMES PIC X(93).
018700
018800*--------------------------------------------------------------
018900
019000 PROCEDURE DIVISION.
019100
019200 0000-MAIN-LOGIC.
019300
019400     PERFORM 0100-OPEN-FILES-AND-LOAD-TABLES THRU 0100-EXIT.
019500     PERFORM 9000-GET-RUN-DATE THRU 9000-EXIT.
019600
019700     PERFORM 2000-PROCESS-INPUT-FILE THRU 2000-EXIT
019800             UNTIL W-SHIP-AT-EOF.
019900
020000     PERFORM 2900-END-OF-FILE-SUMMARY THRU 2900-EXIT.
020100
020200     CLOSE SHIP-ADDR-FILE
020300           NATL-ADDR-FILE
020400           PROP-TYPE-FILE
020500           FAIL-RPT-FILE.
020600
020700     STOP RUN.
020800*----------------------------------------------------------------
020900
021000 0100-OPEN-FILES-AND-LOAD-TABLES.
021100
021200     PERFORM 0110-OPEN-INPUT-FILES THRU 0110-EXIT.
021300     PERFORM 0120-LOAD-NATL-ADDR-TABLE THRU 0120-EXIT.
021400     PERFORM 0130-LOAD-PROP-TYPE-TABLE THRU 0130-EXIT.
021500     PERFORM 0140-READ-SWITCH-CONTROL THRU 0140-EXIT.
021600
021700     MOVE ZERO TO CNT-READ CNT-SKIPPED CNT-VALID
021800                  CNT-FAILED CNT-WRITTEN.
021900     MOVE 0 TO W-TYPE-EXAMPLE-ENTRIES.
022000     SET W-SHIP-NOT-AT-EOF TO TRUE.
022100
022200 0100-EXIT.
022300     EXIT.
022400*----------------------------------------------------------------
022500
022600 0110-OPEN-INPUT-FILES.
022700
022800     OPEN INPUT  SHIP-ADDR-FILE
022900                 NATL-ADDR-FILE
023000                 PROP-TYPE-FILE.
023100     OPEN OUTPUT FAIL-RPT-FILE.
023200
023300     PERFORM 2600-PRINT-HEADINGS THRU 2600-EXIT.
023400
023500 0110-EXIT.
023600     EXIT.
023700*----------------------------------------------------------------
023800
023900 0120-LOAD-NATL-ADDR-TABLE.
024000
024100     MOVE 0 TO W-REF-ROW-COUNT.
024200     READ NATL-ADDR-FILE
024300         AT END SET W-NATL-ADDR-EOF TO TRUE.
024400
024500     PERFORM 0121-LOAD-ONE-NATL-ROW THRU 0121-EXIT
024600             UNTIL W-NATL-ADDR-EOF.
024700
024800 0120-EXIT.
024900     EXIT.
025000*----------------------------------------------------------------
025100
025200 0121-LOAD-ONE-NATL-ROW.
025300
025400     ADD 1 TO W-REF-ROW-COUNT.
025500     MOVE REF-POSTAL    TO W-REF-TBL-POSTAL (W-REF-ROW-COUNT).
025600     MOVE REF-BLK-NO    TO W-REF-TBL-BLK-NO (W-REF-ROW-COUNT).
025700     MOVE REF-ROAD-NAME
025800         TO W-REF-TBL-ROAD-NAME (W-REF-ROW-COUNT).
025900
026000     READ NATL-ADDR-FILE
026100         AT END SET W-NATL-ADDR-EOF TO TRUE.
026200
026300 0121-EXIT.
026400     EXIT.
026500*----------------------------------------------------------------
026600
026700 0130-LOAD-PROP-TYPE-TABLE.
026800
026900     MOVE 0 TO W-PROP-ROW-COUNT.
027000     READ PROP-TYPE-FILE
027100         AT END SET W-PROP-TYPE-EOF TO TRUE.
027200
027300     PERFORM 0131-LOAD-ONE-PROP-ROW THRU 0131-EXIT
027400             UNTIL W-PROP-TYPE-EOF.
027500
027600 0130-EXIT.
027700     EXIT.
027800*----------------------------------------------------------------
027900
028000 0131-LOAD-ONE-PROP-ROW.
028100
028200     ADD 1 TO W-PROP-ROW-COUNT.
028300     MOVE SD-POSTAL   TO W-PROP-TBL-POSTAL (W-PROP-ROW-COUNT).
028400     MOVE SD-ADDRESS  TO W-PROP-TBL-ADDRESS (W-PROP-ROW-COUNT).
028500     MOVE SD-CATEGORY TO W-PROP-TBL-CATEGORY (W-PROP-ROW-COUNT).
028600
028700     READ PROP-TYPE-FILE
028800         AT END SET W-PROP-TYPE-EOF TO TRUE.
028900
029000 0131-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------
029300
029400 0140-READ-SWITCH-CONTROL.
029500
029600*        Default ON for both switches (BUSINESS RULES default),
029700*        then pick up the operator's saved setting from
029800*        SWITCHCF if the file carries one, then let UPSI-0/
029900*        UPSI-1 override for this run only.
030000
030100     SET W-STRIP-ALPHA-ON   TO TRUE.
030200     SET W-USE-WHITELIST-ON TO TRUE.
030300
030400     OPEN INPUT SWITCH-CTL-FILE.
030500     MOVE 1 TO SWITCH-CTL-KEY.
030600     READ SWITCH-CTL-FILE RECORD
030700         INVALID KEY
030800             CONTINUE.
030900
031000     IF W-SWITCH-CTL-OK
031100         MOVE SWITCH-STRIP-ALPHA   TO W-SWITCH-STRIP-ALPHA
031200         MOVE SWITCH-USE-WHITELIST TO W-SWITCH-USE-WHITELIST
031300     END-IF.
031400
031500     CLOSE SWITCH-CTL-FILE.
031600
031700     IF UPSI-0-ON-SW
031800         SET W-STRIP-ALPHA-ON TO TRUE
031900     END-IF.
032000     IF UPSI-0-OFF-SW
032100         SET W-STRIP-ALPHA-OFF TO TRUE
032200     END-IF.
032300     IF UPSI-1-ON-SW
032400         SET W-USE-WHITELIST-ON TO TRUE
032500     END-IF.
032600     IF UPSI-1-OFF-SW
032700         SET W-USE-WHITELIST-OFF TO TRUE
032800     END-IF.
032900
033000 0140-EXIT.
033100     EXIT.
033200*================================================================
033300*    CSV BATCH DRIVER - main read/validate/write loop.
033400*================================================================
033500
033600 2000-PROCESS-INPUT-FILE.
033700
033800     PERFORM 2010-READ-SHIP-ADDR-RECORD THRU 2010-EXIT.
033900
034000     IF NOT W-SHIP-AT-EOF
034100         ADD 1 TO CNT-READ
034200         PERFORM 2020-TRIM-INPUT-FIELDS THRU 2020-EXIT
034300         PERFORM 2030-CHECK-BLANK-RECORD THRU 2030-EXIT
034400
034500         IF W-RECORD-IS-BLANK
034600             ADD 1 TO CNT-SKIPPED
034700         ELSE
034800             PERFORM 2040-BUILD-RAW-ADDRESS THRU 2040-EXIT
034900             PERFORM 3000-RUN-VALIDATION-PIPELINE THRU 3000-EXIT
035000             PERFORM 2050-CAPTURE-UNIT-EXAMPLE THRU 2050-EXIT
035100
035200             IF OUT-STATUS-VALID
035300                 ADD 1 TO CNT-VALID
035400             ELSE
035500                 ADD 1 TO CNT-FAILED
035600                 PERFORM 2500-WRITE-FAILURE-LINE THRU 2500-EXIT
035700             END-IF
035800         END-IF
035900     END-IF.
036000
036100 2000-EXIT.
036200     EXIT.
036300*----------------------------------------------------------------
036400
036500 2010-READ-SHIP-ADDR-RECORD.
036600
036700     READ SHIP-ADDR-FILE
036800         AT END SET W-SHIP-AT-EOF TO TRUE.
036900
037000 2010-EXIT.
037100     EXIT.
037200*----------------------------------------------------------------
037300
037400 2020-TRIM-INPUT-FIELDS.
037500
037600*        SHIP-STREET and SHIP-CITY are moved as-is (they arrive
037700*        left-justified per RECORD LAYOUTS); SHIP-ZIP has its
037800*        leading apostrophe, if any, dropped first (AP-2281).
037900
038000     MOVE SHIP-STREET TO W-SHIP-STREET.
038100     MOVE SHIP-CITY   TO W-SHIP-CITY.
038200
038300     IF SHIP-ZIP (1 : 1) = "'"
038400         MOVE SHIP-ZIP (2 : 9) TO W-SHIP-ZIP
038500     ELSE
038600         MOVE SHIP-ZIP TO W-SHIP-ZIP
038700     END-IF.
038800
038900 2020-EXIT.
039000     EXIT.
039100*----------------------------------------------------------------
039200
039300 2030-CHECK-BLANK-RECORD.
039400
039500     IF W-SHIP-STREET = SPACES AND W-SHIP-ZIP = SPACES
039600         SET W-RECORD-IS-BLANK TO TRUE
039700     ELSE
039800         SET W-RECORD-NOT-BLANK TO TRUE
039900     END-IF.
040000
040100 2030-EXIT.
040200     EXIT.
040300*----------------------------------------------------------------
040400
040500 2040-BUILD-RAW-ADDRESS.
040600
040700*        RECORD LAYOUTS / "raw address" = SHIP-STREET ", "
040800*        SHIP-CITY " " SHIP-ZIP, single spaces, trimmed.
040900
041000     MOVE SPACES TO W-RAW-ADDRESS.
041100     STRING W-SHIP-STREET DELIMITED BY SPACE
041200            ", "          DELIMITED BY SIZE
041300            W-SHIP-CITY  DELIMITED BY SPACE
041400            " "           DELIMITED BY SIZE
041500            W-SHIP-ZIP   DELIMITED BY SPACE
041600       INTO W-RAW-ADDRESS.
041700
041800 2040-EXIT.
041900     EXIT.
042000*----------------------------------------------------------------
042100
042200 2050-CAPTURE-UNIT-EXAMPLE.
042300
042400*        BATCH FLOW 3e - if the parsed unit is non-blank,
042500*        record the raw address as an example under its
042600*        property type, up to 5 examples each.
042700
042800     IF PARSED-UNIT NOT = SPACES
042900         MOVE 1 TO W-PROP-TYPE-IX
043000         SET W-TYPE-EXAMPLE-NOT-FOUND TO TRUE
043100         PERFORM 2051-FIND-TYPE-EXAMPLE-ENTRY THRU 2051-EXIT
043200                 UNTIL W-PROP-TYPE-IX > W-TYPE-EXAMPLE-ENTRIES
043300                    OR W-TYPE-EXAMPLE-FOUND
043400
043500         IF W-TYPE-EXAMPLE-NOT-FOUND
043600            AND W-TYPE-EXAMPLE-ENTRIES < 20
043700             ADD 1 TO W-TYPE-EXAMPLE-ENTRIES
043800             MOVE W-TYPE-EXAMPLE-ENTRIES TO W-PROP-TYPE-IX
043900             MOVE OUT-PROP-TYPE
044000               TO W-TYPE-EXAMPLE-CATEGORY (W-PROP-TYPE-IX)
044100             MOVE 0 TO W-TYPE-EXAMPLE-COUNT (W-PROP-TYPE-IX)
044200         END-IF
044300
044400         IF W-TYPE-EXAMPLE-COUNT (W-PROP-TYPE-IX) < 5
044500             ADD 1 TO W-TYPE-EXAMPLE-COUNT (W-PROP-TYPE-IX)
044600             MOVE W-RAW-ADDRESS
044700               TO W-TYPE-EXAMPLE-ADDR
044800                    (W-PROP-TYPE-IX
044900                     W-TYPE-EXAMPLE-COUNT (W-PROP-TYPE-IX))
045000         END-IF
045100     END-IF.
045200
045300 2050-EXIT.
045400     EXIT.
045500*----------------------------------------------------------------
045600
045700 2051-FIND-TYPE-EXAMPLE-ENTRY.
045800
045900     IF W-TYPE-EXAMPLE-CATEGORY (W-PROP-TYPE-IX) = OUT-PROP-TYPE
046000         SET W-TYPE-EXAMPLE-FOUND TO TRUE
046100     ELSE
046200         ADD 1 TO W-PROP-TYPE-IX
046300     END-IF.
046400
046500 2051-EXIT.
046600     EXIT.
046700*================================================================
046800*    REPORTS - failure report and console summary.
046900*================================================================
047000
047100 2500-WRITE-FAILURE-LINE.
047200
047300     MOVE SPACES           TO FAIL-RPT-DETAIL-LINE.
047400     MOVE W-SHIP-STREET   TO FR-SHIP-STREET.
047500     MOVE W-SHIP-ZIP      TO FR-SHIP-ZIP.
047600     MOVE OUT-HOUSE-NO     TO FR-HOUSE-NO.
047700     MOVE OUT-ROAD         TO FR-ROAD.
047800     MOVE OUT-UNIT         TO FR-UNIT.
047900     MOVE OUT-POSTCODE     TO FR-POSTCODE.
048000     MOVE OUT-BUILDING     TO FR-BUILDING.
048100     MOVE OUT-STATUS       TO FR-STATUS.
048200     MOVE OUT-PROP-TYPE    TO FR-PROP-TYPE.
048300
048400     WRITE FAIL-RPT-RECORD FROM FAIL-RPT-DETAIL-LINE.
048500
048600     ADD 1 TO CNT-WRITTEN.
048700
048800 2500-EXIT.
048900     EXIT.
049000*----------------------------------------------------------------
049100
049200 2600-PRINT-HEADINGS.
049300
049400     WRITE FAIL-RPT-RECORD FROM FAIL-RPT-HEADER-LINE.
049500
049600 2600-EXIT.
049700     EXIT.
049800*----------------------------------------------------------------
049900
050000 2700-PRINT-UNIT-EXAMPLES.
050100
050200     DISPLAY " ".
050300     DISPLAY "ALL PROPERTY TYPES WHERE USER SUPPLIED A UNIT".
050400     DISPLAY "RUN DATE: " RUNDT-HEADING-DATE.
050500     DISPLAY " ".
050600
050700     PERFORM 2710-PRINT-ONE-TYPE-EXAMPLES THRU 2710-EXIT
050800             VARYING W-PROP-TYPE-IX FROM 1 BY 1
050900             UNTIL W-PROP-TYPE-IX > W-TYPE-EXAMPLE-ENTRIES.
051000
051100 2700-EXIT.
051200     EXIT.
051300*----------------------------------------------------------------
051400
051500 2710-PRINT-ONE-TYPE-EXAMPLES.
051600
051700     DISPLAY "  " W-TYPE-EXAMPLE-CATEGORY (W-PROP-TYPE-IX).
051800
051900     PERFORM 2711-PRINT-ONE-EXAMPLE-ADDR THRU 2711-EXIT
052000             VARYING W-PROP-HIT-IX FROM 1 BY 1
052100             UNTIL W-PROP-HIT-IX >
052200                      W-TYPE-EXAMPLE-COUNT (W-PROP-TYPE-IX).
052300
052400 2710-EXIT.
052500     EXIT.
052600*----------------------------------------------------------------
052700
052800 2711-PRINT-ONE-EXAMPLE-ADDR.
052900
053000     MOVE W-TYPE-EXAMPLE-ADDR (W-PROP-TYPE-IX W-PROP-HIT-IX)
053100       TO W-EXAMPLE-ADDRESS.
053200
053300     DISPLAY "      " W-EXAMPLE-STREET-PART.
053400
053500     IF W-EXAMPLE-REST-PART NOT = SPACES
053600         DISPLAY "        " W-EXAMPLE-REST-PART
053700     END-IF.
053800
053900 2711-EXIT.
054000     EXIT.
054100*----------------------------------------------------------------
054200
054300 2750-SORT-TYPE-TABLE.
054400
054500*        Ascending order by category name for the summary
054600*        above - a bubble pass over the small in-memory table.
054700*        This shop's batch jobs normally SORT a physical file
054800*        (see deductibles-report.cob); a handful of rows here
054900*        don't warrant one.
055000
055100     SET W-SORT-SWAPPED-THIS-PASS TO TRUE.
055200
055300     PERFORM 2751-SORT-ONE-PASS THRU 2751-EXIT
055400             UNTIL W-SORT-NOT-SWAPPED-THIS-PASS.
055500
055600 2750-EXIT.
055700     EXIT.
055800*----------------------------------------------------------------
055900
056000 2751-SORT-ONE-PASS.
056100
056200     SET W-SORT-NOT-SWAPPED-THIS-PASS TO TRUE.
056300
056400     PERFORM 2752-COMPARE-AND-SWAP THRU 2752-EXIT
056500             VARYING W-SORT-PASS-IX FROM 1 BY 1
056600             UNTIL W-SORT-PASS-IX >= W-TYPE-EXAMPLE-ENTRIES.
056700
056800 2751-EXIT.
056900     EXIT.
057000*----------------------------------------------------------------
057100
057200 2752-COMPARE-AND-SWAP.
057300
057400     IF W-TYPE-EXAMPLE-CATEGORY (W-SORT-PASS-IX) >
057500        W-TYPE-EXAMPLE-CATEGORY (W-SORT-PASS-IX + 1)
057600         MOVE W-TYPE-EXAMPLE-ENTRY (W-SORT-PASS-IX)
057700           TO W-SORT-HOLD-ENTRY
057800         MOVE W-TYPE-EXAMPLE-ENTRY (W-SORT-PASS-IX + 1)
057900           TO W-TYPE-EXAMPLE-ENTRY (W-SORT-PASS-IX)
058000         MOVE W-SORT-HOLD-ENTRY
058100           TO W-TYPE-EXAMPLE-ENTRY (W-SORT-PASS-IX + 1)
058200         SET W-SORT-SWAPPED-THIS-PASS TO TRUE
058300     END-IF.
058400
058500 2752-EXIT.
058600     EXIT.
058700*----------------------------------------------------------------
058800
058900 2800-PRINT-CONTROL-TOTALS.
059000
059100     DISPLAY " ".
059200     DISPLAY "ADDRESS VALIDATION - CONTROL TOTALS".
059300     DISPLAY "RECORDS READ..........: " CNT-READ.
059400     DISPLAY "RECORDS SKIPPED (BLANK): " CNT-SKIPPED.
059500     DISPLAY "RECORDS VALID..........: " CNT-VALID.
059600     DISPLAY "RECORDS FAILED.........: " CNT-FAILED.
059700     DISPLAY "FAILURE ROWS WRITTEN...: " CNT-WRITTEN.
059800     DISPLAY " ".
059900     DISPLAY "*** " CNT-WRITTEN
060000             " FAILURE ROW(S) WRITTEN TO THE REPORT ***".
060100
060200 2800-EXIT.
060300     EXIT.
060400*----------------------------------------------------------------
060500
060600 2900-END-OF-FILE-SUMMARY.
060700
060800     PERFORM 2750-SORT-TYPE-TABLE THRU 2750-EXIT.
060900     PERFORM 2700-PRINT-UNIT-EXAMPLES THRU 2700-EXIT.
061000     PERFORM 2800-PRINT-CONTROL-TOTALS THRU 2800-EXIT.
061100
061200 2900-EXIT.
061300     EXIT.
061400*================================================================
061500*    VALIDATION PIPELINE DRIVER.
061600*================================================================
061700
061800 3000-RUN-VALIDATION-PIPELINE.
061900
062000     SET OUT-STATUS-VALID TO TRUE.
062100     MOVE SPACES TO OUT-HOUSE-NO OUT-ROAD OUT-UNIT
062200                    OUT-POSTCODE OUT-BUILDING.
062300     MOVE "UNKNOWN" TO OUT-PROP-TYPE.
062400     MOVE 0 TO W-PROP-HIT-COUNT.
062500
062600     PERFORM 3050-CHECK-COUNTRY THRU 3050-EXIT.
062700
062800     IF OUT-STATUS-VALID
062900         PERFORM 3100-PARSE-ADDRESS THRU 3100-EXIT
063000     END-IF.
063100     IF OUT-STATUS-VALID
063200         PERFORM 4000-CHECK-POSTAL-FORMAT THRU 4000-EXIT
063300     END-IF.
063400     IF OUT-STATUS-VALID
063500         PERFORM 5000-LOOKUP-NATL-ADDRESS THRU 5000-EXIT
063600     END-IF.
063700     IF OUT-STATUS-VALID
063800         PERFORM 6000-LOOKUP-PROPERTY-TYPE THRU 6000-EXIT
063900     END-IF.
064000     IF OUT-STATUS-VALID
064100         PERFORM 7000-CHECK-STREET-PRESENT THRU 7000-EXIT
064200     END-IF.
064300     IF OUT-STATUS-VALID
064400         PERFORM 7500-CHECK-BLOCK-NUMBER THRU 7500-EXIT
064500     END-IF.
064600     IF OUT-STATUS-VALID
064700         PERFORM 8000-CHECK-BLOCK-STREET-POSTAL THRU 8000-EXIT
064800     END-IF.
064900     IF OUT-STATUS-VALID
065000         PERFORM 8500-CHECK-UNIT-REQUIRED THRU 8500-EXIT
065100     END-IF.
065200
065300 3000-EXIT.
065400     EXIT.
065500*----------------------------------------------------------------
065600
065700 3050-CHECK-COUNTRY.
065800
065900     IF W-BATCH-COUNTRY-CODE NOT = "SG"
066000         SET OUT-STATUS-UNSUPP-COUNTRY TO TRUE
066100     END-IF.
066200
066300 3050-EXIT.
066400     EXIT.
066500*----------------------------------------------------------------
066600
066700 3100-PARSE-ADDRESS.
066800
066900     MOVE W-RAW-ADDRESS  TO W-REMAINDER-TEXT.
067000     MOVE 93              TO W-REMAINDER-LEN.
067100     MOVE SPACES          TO PARSED-ADDRESS-COMPONENTS.
067200
067300     PERFORM 1000-PARSE-EXTRACT-UNIT     THRU 1000-EXIT.
067400     PERFORM 1950-NORMALISE-REMAINDER    THRU 1950-EXIT.
067500     PERFORM 1100-PARSE-EXTRACT-POSTCODE THRU 1100-EXIT.
067600     PERFORM 1950-NORMALISE-REMAINDER    THRU 1950-EXIT.
067700     PERFORM 1200-PARSE-EXTRACT-HOUSE-ROAD THRU 1200-EXIT.
067800     PERFORM 1300-PARSE-EXTRACT-BUILDING THRU 1300-EXIT.
067900
068000     MOVE PARSED-HOUSE-NO  TO OUT-HOUSE-NO.
068100     MOVE PARSED-ROAD      TO OUT-ROAD.
068200     MOVE PARSED-UNIT      TO OUT-UNIT.
068300     MOVE PARSED-POSTCODE  TO OUT-POSTCODE.
068400     MOVE PARSED-BUILDING  TO OUT-BUILDING.
068500
068600 3100-EXIT.
068700     EXIT.
068800*================================================================
068900*    STEP 2 OF THE PIPELINE - POSTAL-FORMAT CHECK.
069000*================================================================
069100
069200 4000-CHECK-POSTAL-FORMAT.
069300
069400     IF OUT-POSTCODE = SPACES
069500         SET OUT-STATUS-POSTAL-MISSING TO TRUE
069600     ELSE
069700         IF OUT-POSTCODE NOT NUMERIC
069800             SET OUT-STATUS-POSTAL-INVALID TO TRUE
069900         END-IF
070000     END-IF.
070100
070200 4000-EXIT.
070300     EXIT.
070400*================================================================
070500*    STEP 3 - REFERENCE (ONEMAP) POSTAL LOOKUP.
070600*================================================================
070700
070800 5000-LOOKUP-NATL-ADDRESS.
070900
071000     SET W-REF-NOT-FOUND TO TRUE.
071100
071200     IF W-REF-ROW-COUNT > 0
071300         SEARCH ALL W-REF-ROW
071400             AT END
071500                 SET W-REF-NOT-FOUND TO TRUE
071600             WHEN W-REF-TBL-POSTAL (W-REF-IX) = OUT-POSTCODE
071700                 SET W-REF-FOUND TO TRUE
071800     END-IF.
071900
072000     IF W-REF-NOT-FOUND
072100         SET OUT-STATUS-POSTAL-INVALID TO TRUE
072200     ELSE
072300         PERFORM 5010-EXPAND-NATL-MATCH-RANGE THRU 5010-EXIT
072400     END-IF.
072500
072600 5000-EXIT.
072700     EXIT.
072800*----------------------------------------------------------------
072900
073000 5010-EXPAND-NATL-MATCH-RANGE.
073100
073200*        SEARCH ALL lands on one matching row; the table is
073300*        sorted ascending on postal code (extract is pre-
073400*        sorted, per FDNATL01.CBL), so widen outward to the
073500*        full run of rows sharing this postal code.
073600
073700     MOVE W-REF-IX TO W-REF-MATCH-START.
073800     MOVE W-REF-IX TO W-REF-MATCH-END.
073900
074000     PERFORM 5011-WIDEN-START THRU 5011-EXIT
074100             UNTIL W-REF-MATCH-START = 1
074200                OR W-REF-TBL-POSTAL (W-REF-MATCH-START - 1)
074300                      NOT = OUT-POSTCODE.
074400
074500     PERFORM 5012-WIDEN-END THRU 5012-EXIT
074600             UNTIL W-REF-MATCH-END = W-REF-ROW-COUNT
074700                OR W-REF-TBL-POSTAL (W-REF-MATCH-END + 1)
074800                      NOT = OUT-POSTCODE.
074900
075000 5010-EXIT.
075100     EXIT.
075200*----------------------------------------------------------------
075300
075400 5011-WIDEN-START.
075500
075600     SUBTRACT 1 FROM W-REF-MATCH-START.
075700
075800 5011-EXIT.
075900     EXIT.
076000*----------------------------------------------------------------
076100
076200 5012-WIDEN-END.
076300
076400     ADD 1 TO W-REF-MATCH-END.
076500
076600 5012-EXIT.
076700     EXIT.
076800*================================================================
076900*    STEP 4 - PROPERTY-TYPE DIRECTORY LOOKUP + FILTER.
077000*================================================================
077100
077200 6000-LOOKUP-PROPERTY-TYPE.
077300
077400*        BUSINESS RULES - the directory query is built from the
077500*        FIRST reference record; in the offline translation the
077600*        lookup itself is by postal code, so the block/road
077700*        built here (W-SEARCH-HOUSE-NO / W-SEARCH-ROAD) only
077800*        needs to be on hand for 7500/8000 below, not for this
077900*        step's SEARCH.
078000
078100     IF W-REF-TBL-BLK-NO (W-REF-MATCH-START) = "NIL"
078200         MOVE SPACES TO W-SEARCH-HOUSE-NO
078300     ELSE
078400         MOVE W-REF-TBL-BLK-NO (W-REF-MATCH-START)
078500           TO W-SEARCH-HOUSE-NO
078600     END-IF.
078700     MOVE W-REF-TBL-ROAD-NAME (W-REF-MATCH-START)
078800       TO W-SEARCH-ROAD.
078900
079000     SET W-PROP-NOT-FOUND TO TRUE.
079100     MOVE 0 TO W-PROP-HIT-COUNT.
079200
079300     IF W-PROP-ROW-COUNT > 0
079400         SEARCH ALL W-PROP-ROW
079500             AT END
079600                 SET W-PROP-NOT-FOUND TO TRUE
079700             WHEN W-PROP-TBL-POSTAL (W-PROP-IX) = OUT-POSTCODE
079800                 SET W-PROP-FOUND TO TRUE
079900     END-IF.
080000
080100     IF W-PROP-NOT-FOUND
080200         SET OUT-STATUS-NO-STREETDIR TO TRUE
080300     ELSE
080400         PERFORM 6010-BUILD-PROP-HIT-TABLE THRU 6010-EXIT
080500         IF W-PROP-HIT-COUNT = 0
080600             SET OUT-STATUS-NO-STREETDIR TO TRUE
080700         END-IF
080800     END-IF.
080900
081000 6000-EXIT.
081100     EXIT.
081200*----------------------------------------------------------------
081300
081400 6010-BUILD-PROP-HIT-TABLE.
081500
081600*        Widen outward from the SEARCH ALL hit to the full run
081700*        of directory rows for this postal code (same idiom as
081800*        5010), then carry forward every row whose category is
081900*        not excluded.
082000
082100     MOVE W-PROP-IX TO W-PROP-MATCH-START.
082200     MOVE W-PROP-IX TO W-PROP-MATCH-END.
082300
082400     PERFORM 6011-WIDEN-START THRU 6011-EXIT
082500             UNTIL W-PROP-MATCH-START = 1
082600                OR W-PROP-TBL-POSTAL (W-PROP-MATCH-START - 1)
082700                      NOT = OUT-POSTCODE.
082800
082900     PERFORM 6012-WIDEN-END THRU 6012-EXIT
083000             UNTIL W-PROP-MATCH-END = W-PROP-ROW-COUNT
083100                OR W-PROP-TBL-POSTAL (W-PROP-MATCH-END + 1)
083200                      NOT = OUT-POSTCODE.
083300
083400     MOVE W-PROP-MATCH-START TO W-PROP-SCAN-IX.
083500     PERFORM 6013-CARRY-ONE-HIT THRU 6013-EXIT
083600             UNTIL W-PROP-SCAN-IX > W-PROP-MATCH-END.
083700
083800     IF W-PROP-HIT-COUNT > 0
083900         MOVE W-PROP-HIT-CATEGORY (1) TO OUT-PROP-TYPE
084000     END-IF.
084100
084200 6010-EXIT.
084300     EXIT.
084400*----------------------------------------------------------------
084500
084600 6011-WIDEN-START.
084700
084800     SUBTRACT 1 FROM W-PROP-MATCH-START.
084900
085000 6011-EXIT.
085100     EXIT.
085200*----------------------------------------------------------------
085300
085400 6012-WIDEN-END.
085500
085600     ADD 1 TO W-PROP-MATCH-END.
085700
085800 6012-EXIT.
085900     EXIT.
086000*----------------------------------------------------------------
086100
086200 6013-CARRY-ONE-HIT.
086300
086400     PERFORM 6020-TEST-CATEGORY-EXCLUDED THRU 6020-EXIT.
086500
086600     IF W-SEG-HAS-NO-SUFFIX
086700*            (borrowing the parser's generic YES/NO switch -
086800*            TRUE here means "not excluded")
086900         IF W-PROP-HIT-COUNT < 200
087000             ADD 1 TO W-PROP-HIT-COUNT
087100             MOVE W-PROP-TBL-ADDRESS (W-PROP-SCAN-IX)
087200               TO W-PROP-HIT-ADDRESS (W-PROP-HIT-COUNT)
087300             MOVE W-PROP-TBL-CATEGORY (W-PROP-SCAN-IX)
087400               TO W-PROP-HIT-CATEGORY (W-PROP-HIT-COUNT)
087500         END-IF
087600     END-IF.
087700
087800     ADD 1 TO W-PROP-SCAN-IX.
087900
088000 6013-EXIT.
088100     EXIT.
088200*----------------------------------------------------------------
088300
088400 6020-TEST-CATEGORY-EXCLUDED.
088500
088600*        BUSINESS RULES / Property-type directory lookup +
088700*        filter - drop the four named categories and anything
088800*        containing "Business dealing with".  Sets
088900*        W-SEG-HAS-SUFFIX when the category IS excluded (kept
089000*        so 6013 reads "NOT excluded" the same way the parser's
089100*        suffix test reads "has a suffix").
089200
089300     SET W-SEG-HAS-NO-SUFFIX TO TRUE.
089400     MOVE 1 TO CONST-IX.
089500
089600     PERFORM 6021-TEST-ONE-EXCL-CATEGORY THRU 6021-EXIT
089700             UNTIL CONST-IX > EXCL-CATEGORY-COUNT
089800                OR W-SEG-HAS-SUFFIX.
089900
090000     IF W-SEG-HAS-NO-SUFFIX
090100         MOVE 0 TO W-BLK-KEYWORD-POS
090200         INSPECT W-PROP-TBL-CATEGORY (W-PROP-SCAN-IX)
090300                 TALLYING W-BLK-KEYWORD-POS
090400                 FOR CHARACTERS BEFORE INITIAL
090500                     EXCL-CATEGORY-SUBSTRING
090600         IF W-BLK-KEYWORD-POS <
090700                 LENGTH OF W-PROP-TBL-CATEGORY (W-PROP-SCAN-IX)
090800             SET W-SEG-HAS-SUFFIX TO TRUE
090900         END-IF
091000     END-IF.
091100
091200 6020-EXIT.
091300     EXIT.
091400*----------------------------------------------------------------
091500
091600 6021-TEST-ONE-EXCL-CATEGORY.
091700
091800     IF W-PROP-TBL-CATEGORY (W-PROP-SCAN-IX) =
091900              EXCL-CATEGORY-ENTRY (CONST-IX)
092000         SET W-SEG-HAS-SUFFIX TO TRUE
092100     ELSE
092200         ADD 1 TO CONST-IX
092300     END-IF.
092400
092500 6021-EXIT.
092600     EXIT.
092700*================================================================
092800*    STEP 5 - MISSING-STREET CHECK.
092900*================================================================
093000
093100 7000-CHECK-STREET-PRESENT.
093200
093300     IF OUT-ROAD = SPACES
093400         SET OUT-STATUS-STREET-MISSING TO TRUE
093500     END-IF.
093600
093700 7000-EXIT.
093800     EXIT.
093900*================================================================
094000*    STEP 6 - BLOCK-NUMBER MATCH.
094100*================================================================
094200
094300 7500-CHECK-BLOCK-NUMBER.
094400
094500     MOVE OUT-HOUSE-NO TO W-BLOCK-VALUE.
094600     INSPECT W-BLOCK-VALUE
094700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
094800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
094900     IF W-STRIP-ALPHA-ON
095000         PERFORM 7510-STRIP-TRAILING-LETTER THRU 7510-EXIT
095100     END-IF.
095200     MOVE W-BLOCK-VALUE TO W-SEARCH-HOUSE-NO.
095300
095400     SET W-REF-NOT-FOUND TO TRUE.
095500     MOVE W-REF-MATCH-START TO W-REF-SCAN-IX.
095600
095700     PERFORM 7520-TEST-ONE-REF-BLOCK THRU 7520-EXIT
095800             UNTIL W-REF-SCAN-IX > W-REF-MATCH-END
095900                OR W-REF-FOUND.
096000
096100     IF W-REF-NOT-FOUND
096200         SET OUT-STATUS-BLOCK-MISMATCH TO TRUE
096300     END-IF.
096400
096500 7500-EXIT.
096600     EXIT.
096700*----------------------------------------------------------------
096800
096900 7510-STRIP-TRAILING-LETTER.
097000
097100     MOVE 0 TO W-BLOCK-LAST-POS.
097200     INSPECT W-BLOCK-VALUE
097300             TALLYING W-BLOCK-LAST-POS FOR CHARACTERS
097400             BEFORE INITIAL SPACE.
097500
097600     IF W-BLOCK-LAST-POS > 0
097700         IF W-BLOCK-CHAR (W-BLOCK-LAST-POS) IS SG-ALPHA-CLASS
097800             MOVE SPACE TO W-BLOCK-CHAR (W-BLOCK-LAST-POS)
097900         END-IF
098000     END-IF.
098100
098200 7510-EXIT.
098300     EXIT.
098400*----------------------------------------------------------------
098500
098600 7520-TEST-ONE-REF-BLOCK.
098700
098800     IF W-REF-TBL-BLK-NO (W-REF-SCAN-IX) = "NIL"
098900         MOVE SPACES TO W-BLOCK-VALUE
099000     ELSE
099100         MOVE W-REF-TBL-BLK-NO (W-REF-SCAN-IX) TO W-BLOCK-VALUE
099200         INSPECT W-BLOCK-VALUE
099300                 CONVERTING "abcdefghijklmnopqrstuvwxyz"
099400                         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
099500         IF W-STRIP-ALPHA-ON
099600             PERFORM 7510-STRIP-TRAILING-LETTER THRU 7510-EXIT
099700         END-IF
099800     END-IF.
099900
100000     IF W-BLOCK-VALUE = W-SEARCH-HOUSE-NO
100100         SET W-REF-FOUND TO TRUE
100200     ELSE
100300         ADD 1 TO W-REF-SCAN-IX
100400     END-IF.
100500
100600 7520-EXIT.
100700     EXIT.
100800*================================================================
100900*    STEP 7 - REFERENCE BLOCK+STREET CROSS-CHECK.
101000*================================================================
101100
101200 8000-CHECK-BLOCK-STREET-POSTAL.
101300
101400*        BUSINESS RULES - search the reference table again, by
101500*        block and road this time (the offline table carries no
101600*        building field, so the "+building" half of the search
101700*        key has no counterpart here); the parsed postal code
101800*        must equal the postal code of at least one hit.
101900
102000     SET W-REF-NOT-FOUND TO TRUE.
102100     MOVE 1 TO W-REF-SCAN-IX.
102200
102300     PERFORM 8010-TEST-ONE-BLOCK-STREET THRU 8010-EXIT
102400             UNTIL W-REF-SCAN-IX > W-REF-ROW-COUNT.
102500
102600     IF W-REF-NOT-FOUND
102700         SET OUT-STATUS-NO-ONEMAP TO TRUE
102800     ELSE
102900         IF NOT W-REF-FOUND
103000             SET OUT-STATUS-BLK-ST-PC-MISMATCH TO TRUE
103100         END-IF
103200     END-IF.
103300
103400 8000-EXIT.
103500     EXIT.
103600*----------------------------------------------------------------
103700
103800 8010-TEST-ONE-BLOCK-STREET.
103900
104000     MOVE OUT-HOUSE-NO TO W-BLOCK-VALUE.
104100     IF W-REF-TBL-BLK-NO (W-REF-SCAN-IX) = "NIL"
104200         MOVE SPACES TO W-SEARCH-HOUSE-NO
104300     ELSE
104400         MOVE W-REF-TBL-BLK-NO (W-REF-SCAN-IX)
104500           TO W-SEARCH-HOUSE-NO
104600     END-IF.
104700
104800     IF W-BLOCK-VALUE = W-SEARCH-HOUSE-NO
104900        AND OUT-ROAD = W-REF-TBL-ROAD-NAME (W-REF-SCAN-IX)
105000         SET W-REF-NOT-FOUND TO FALSE
105100         IF OUT-POSTCODE = W-REF-TBL-POSTAL (W-REF-SCAN-IX)
105200             SET W-REF-FOUND TO TRUE
105300         END-IF
105400     END-IF.
105500
105600     ADD 1 TO W-REF-SCAN-IX.
105700
105800 8010-EXIT.
105900     EXIT.
106000*================================================================
106100*    STEP 8 - MISSING-UNIT CHECK.
106200*================================================================
106300
106400 8500-CHECK-UNIT-REQUIRED.
106500
106600     IF W-PROP-HIT-COUNT > 0
106700         PERFORM 9500-EXTRACT-DISTINCT-TYPES THRU 9500-EXIT
106800
106900         IF W-USE-WHITELIST-ON
107000             PERFORM 8510-TEST-WHITELIST-REQUIRED THRU 8510-EXIT
107100         ELSE
107200             PERFORM 8520-TEST-BLACKLIST-REQUIRED THRU 8520-EXIT
107300         END-IF
107400
107500         IF W-UNIT-IS-REQUIRED AND OUT-UNIT = SPACES
107600             SET OUT-STATUS-UNIT-MISSING TO TRUE
107700         END-IF
107800     END-IF.
107900
108000 8500-EXIT.
108100     EXIT.
108200*----------------------------------------------------------------
108300
108400 8510-TEST-WHITELIST-REQUIRED.
108500
108600     SET W-UNIT-NOT-REQUIRED TO TRUE.
108700     MOVE 1 TO W-PROP-TYPE-IX.
108800
108900     PERFORM 8511-TEST-ONE-TYPE-WHITELISTED THRU 8511-EXIT
109000             UNTIL W-PROP-TYPE-IX > W-DISTINCT-TYPE-COUNT
109100                OR W-UNIT-IS-REQUIRED.
109200
109300 8510-EXIT.
109400     EXIT.
109500*----------------------------------------------------------------
109600
109700 8511-TEST-ONE-TYPE-WHITELISTED.
109800
109900     MOVE 1 TO CONST-IX.
110000     PERFORM 8512-TEST-ONE-WHITELIST-ENTRY THRU 8512-EXIT
110100             UNTIL CONST-IX > WHITELIST-TYPE-COUNT
110200                OR W-UNIT-IS-REQUIRED.
110300
110400     ADD 1 TO W-PROP-TYPE-IX.
110500
110600 8511-EXIT.
110700     EXIT.
110800*----------------------------------------------------------------
110900
111000 8512-TEST-ONE-WHITELIST-ENTRY.
111100
111200     IF W-DISTINCT-TYPE (W-PROP-TYPE-IX) =
111300              WHITELIST-TYPE-ENTRY (CONST-IX)
111400         SET W-UNIT-IS-REQUIRED TO TRUE
111500     ELSE
111600         ADD 1 TO CONST-IX
111700     END-IF.
111800
111900 8512-EXIT.
112000     EXIT.
112100*----------------------------------------------------------------
112200
112300 8520-TEST-BLACKLIST-REQUIRED.
112400
112500     SET W-UNIT-NOT-REQUIRED TO TRUE.
112600     MOVE 1 TO W-PROP-TYPE-IX.
112700
112800     PERFORM 8521-TEST-ONE-TYPE-NOT-BLACKLISTED THRU 8521-EXIT
112900             UNTIL W-PROP-TYPE-IX > W-DISTINCT-TYPE-COUNT
113000                OR W-UNIT-IS-REQUIRED.
113100
113200 8520-EXIT.
113300     EXIT.
113400*----------------------------------------------------------------
113500
113600 8521-TEST-ONE-TYPE-NOT-BLACKLISTED.
113700
113800     SET W-SEG-HAS-NO-SUFFIX TO TRUE.
113900     MOVE 1 TO CONST-IX.
114000
114100     PERFORM 8522-TEST-ONE-BLACKLIST-ENTRY THRU 8522-EXIT
114200             UNTIL CONST-IX > BLACKLIST-TYPE-COUNT
114300                OR W-SEG-HAS-SUFFIX.
114400
114500     IF W-SEG-HAS-NO-SUFFIX
114600         SET W-UNIT-IS-REQUIRED TO TRUE
114700     END-IF.
114800
114900     ADD 1 TO W-PROP-TYPE-IX.
115000
115100 8521-EXIT.
115200     EXIT.
115300*----------------------------------------------------------------
115400
115500 8522-TEST-ONE-BLACKLIST-ENTRY.
115600
115700     IF W-DISTINCT-TYPE (W-PROP-TYPE-IX) =
115800              BLACKLIST-TYPE-ENTRY (CONST-IX)
115900         SET W-SEG-HAS-SUFFIX TO TRUE
116000     ELSE
116100         ADD 1 TO CONST-IX
116200     END-IF.
116300
116400 8522-EXIT.
116500     EXIT.
116600*================================================================
116700*    COMMON UTILITIES.
116800*================================================================
116900
117000 9500-EXTRACT-DISTINCT-TYPES.
117100
117200     MOVE 0 TO W-DISTINCT-TYPE-COUNT.
117300     MOVE 1 TO W-PROP-HIT-IX.
117400
117500     PERFORM 9510-ADD-DISTINCT-TYPE THRU 9510-EXIT
117600             UNTIL W-PROP-HIT-IX > W-PROP-HIT-COUNT.
117700
117800 9500-EXIT.
117900     EXIT.
118000*----------------------------------------------------------------
118100
118200 9510-ADD-DISTINCT-TYPE.
118300
118400     SET W-SEG-HAS-NO-SUFFIX TO TRUE.
118500     MOVE 1 TO W-PROP-TYPE-IX.
118600
118700     PERFORM 9511-TEST-ALREADY-SEEN THRU 9511-EXIT
118800             UNTIL W-PROP-TYPE-IX > W-DISTINCT-TYPE-COUNT
118900                OR W-SEG-HAS-SUFFIX.
119000
119100     IF W-SEG-HAS-NO-SUFFIX AND W-DISTINCT-TYPE-COUNT < 20
119200         ADD 1 TO W-DISTINCT-TYPE-COUNT
119300         MOVE W-PROP-HIT-CATEGORY (W-PROP-HIT-IX)
119400           TO W-DISTINCT-TYPE (W-DISTINCT-TYPE-COUNT)
119500     END-IF.
119600
119700     ADD 1 TO W-PROP-HIT-IX.
119800
119900 9510-EXIT.
120000     EXIT.
120100*----------------------------------------------------------------
120200
120300 9511-TEST-ALREADY-SEEN.
120400
120500     IF W-DISTINCT-TYPE (W-PROP-TYPE-IX) =
120600              W-PROP-HIT-CATEGORY (W-PROP-HIT-IX)
120700         SET W-SEG-HAS-SUFFIX TO TRUE
120800     ELSE
120900         ADD 1 TO W-PROP-TYPE-IX
121000     END-IF.
121100
121200 9511-EXIT.
121300     EXIT.
121400*----------------------------------------------------------------
121500
121600     COPY "PLSGPARS.CBL".
121700     COPY "PLRUNDT.CBL".
