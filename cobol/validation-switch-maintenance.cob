000100*--------------------------------------------------------------
000200*    VALIDATION-SWITCH-MAINTENANCE
000300*    Operator utility to display and change the two address-
000400*    validation switches (STRIP-TRAILING-ALPHA, USE-WHITELIST)
000500*    that VALIDATE-SHIPPING-ADDRESSES reads at the start of
000600*    each run.  One-record indexed file, same shape as this
000700*    shop's CONTROL-FILE-MAINTENANCE menu for the voucher
000800*    control record - DISPLAY/CHANGE menu, confirm before
000900*    REWRITE.
001000*
001100*    MAINTENANCE
001200*    DATE        INIT   DESCRIPTION
001300*    ----------  -----  ---------------------------------------
001400*    1994-03-03  LF     First cut, modelled on CONTROL-FILE-
001500*                       MAINTENANCE.
001600*    1998-11-10  LF     Y2K sweep - no date fields on this
001700*                       screen.
001800*    2002-09-20  RT     Ticket AP-1960 - confirmation message
001900*                       now names the switch being changed,
002000*                       operators were saving the wrong one.
002100*    2006-02-03  RT     Ticket AP-2390 - added the running
002200*                       change count to the exit screen so the
002300*                       operator can confirm how many switches
002400*                       were actually touched this session.
002500*--------------------------------------------------------------
002600
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. validation-switch-maintenance.
002900 AUTHOR. L FORTUNATO.
003000 INSTALLATION. ACCOUNTS PAYABLE SYSTEMS GROUP.
003100 DATE-WRITTEN. 03/03/1994.
003200 DATE-COMPILED.
003300 SECURITY. UNCLASSIFIED.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "SLCTLSW.CBL".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDCTLSW.CBL".
004900
005000 WORKING-STORAGE SECTION.
005100
005200     COPY "WSCTLSW.CBL".
005300
005400*--------------------------------------------------------------
005500*    Menu / entry work fields, same shape as this shop's other
005600*    one-record control-file menus.
005700*--------------------------------------------------------------
005800
005900     01  W-MAINT-MENU-OPTION           PIC 9(01).
006000         88  W-MAINT-MENU-EXIT             VALUE 0.
006100         88  W-VALID-MENU-OPTION           VALUE 0 THRU 2.
006200
006300     01  W-ERROR-READING-SW-SW          PIC X(01).
006400         88  W-ERROR-READING-SWITCH         VALUE "Y".
006500         88  W-NO-ERROR-READING-SWITCH      VALUE "N".
006600
006700     01  W-ERROR-WRITING-SW-SW          PIC X(01).
006800         88  W-ERROR-WRITING-SWITCH         VALUE "Y".
006900         88  W-NO-ERROR-WRITING-SWITCH      VALUE "N".
007000
007100     01  W-VALID-ANSWER-SW              PIC X(01).
007200         88  W-VALID-ANSWER                 VALUE "Y" "N".
007300         88  W-SAVING-IS-CONFIRMED          VALUE "Y".
007400
007500     01  W-ENTRY-FIELD                  PIC 9(01).
007600         88  W-ENTRY-FIELD-EXIT             VALUE 0.
007700         88  W-VALID-FIELD                  VALUE 0 THRU 2.
007800
007900     01  W-MSG-CONFIRMATION              PIC X(45).
008000
008100     01  W-ENTRY-SWITCH-VALUE            PIC X(01).
008200         88  W-ENTRY-VALUE-ON                VALUE "Y".
008300         88  W-ENTRY-VALUE-OFF                VALUE "N".
008400         88  W-ENTRY-VALUE-VALID              VALUE "Y" "N".
008500
008600     01  W-DUMMY                         PIC X(01).
008700
008800*--------------------------------------------------------------
008900*    Control-total accumulator for the exit screen (AP-2390) -
009000*    COMP, like every counter in this shop's batch jobs.
009100*--------------------------------------------------------------
009200
009300     01  W-CHANGE-COUNT                  PIC 9(03) COMP
009400                                           VALUE 0.
009500
009600*--------------------------------------------------------------
009700*    Working pair of the two switch bytes, rebuilt each time
009800*    either one changes, so the confirmation line can show
009900*    both at once without unstringing them one at a time - same
010000*    REDEFINES idiom as SWITCH-CTL-PAIR in FDCTLSW.CBL, kept on
010100*    the working-storage side so it survives a REWRITE error.
010200*--------------------------------------------------------------
010300
010400     01  W-SWITCH-WORK-PAIR               PIC X(02).
010500     01  FILLER REDEFINES W-SWITCH-WORK-PAIR.
010600         05  W-SWITCH-WORK-CHAR OCCURS 2 TIMES PIC X(01).
010700
010800*--------------------------------------------------------------
010900
011000 PROCEDURE DIVISION.
011100
011200 0000-MAIN-LOGIC.
011300
011400     PERFORM 0100-GET-MENU-OPTION THRU 0100-EXIT.
011500     PERFORM 0100-GET-MENU-OPTION THRU 0100-EXIT
011600             UNTIL W-MAINT-MENU-EXIT
011700                OR W-VALID-MENU-OPTION.
011800
011900     PERFORM 0200-DO-OPTIONS THRU 0200-EXIT
012000             UNTIL W-MAINT-MENU-EXIT.
012100
012200     DISPLAY " ".
012300     DISPLAY "SWITCH(ES) CHANGED THIS SESSION...: "
012400             W-CHANGE-COUNT.
012500     DISPLAY "PROGRAM TERMINATED !".
012600
012700     STOP RUN.
012800
012900 0000-EXIT.
013000     EXIT.
013100*----------------------------------------------------------------
013200
013300 0100-GET-MENU-OPTION.
013400
013500     DISPLAY " ".
013600     DISPLAY "          VALIDATION-SWITCH MAINTENANCE PROGRAM".
013700     DISPLAY " ".
013800     DISPLAY "           ------------------------------".
013900     DISPLAY "           | 1 - DISPLAY SWITCH RECORD |".
014000     DISPLAY "           | 2 - CHANGE SWITCH RECORD  |".
014100     DISPLAY "           | 0 - EXIT                 |".
014200     DISPLAY "           ------------------------------".
014300     DISPLAY " ".
014400     DISPLAY "           - CHOOSE AN OPTION FROM MENU: ".
014500     ACCEPT W-MAINT-MENU-OPTION.
014600
014700     IF W-MAINT-MENU-EXIT
014800         CONTINUE
014900     ELSE
015000         IF NOT W-VALID-MENU-OPTION
015100             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
015200             ACCEPT W-DUMMY
015300         END-IF
015400     END-IF.
015500
015600 0100-EXIT.
015700     EXIT.
015800*----------------------------------------------------------------
015900
016000 0200-DO-OPTIONS.
016100
016200     OPEN I-O SWITCH-CTL-FILE.
016300     PERFORM 0600-READ-SWITCH-FILE-ONLY-RECORD THRU 0600-EXIT.
016400
016500     IF W-ERROR-READING-SWITCH
016600         DISPLAY "*** ERROR READING SWITCH FILE !!! ***"
016700          " <ENTER> TO CONTINUE"
016800         ACCEPT W-DUMMY
016900     ELSE
017000         IF W-MAINT-MENU-OPTION = 1
017100             PERFORM 0210-DISPLAY-SWITCH-RECORD THRU 0210-EXIT
017200             DISPLAY "<ENTER> TO RETURN"
017300             ACCEPT W-DUMMY
017400         ELSE
017500             PERFORM 0300-ASK-WHICH-SWITCH-TO-CHANGE
017600                     THRU 0300-EXIT
017700             PERFORM 0400-CHANGE-SAVE-GET-ANOTHER-SWITCH
017800                     THRU 0400-EXIT
017900                     UNTIL W-ENTRY-FIELD-EXIT
018000         END-IF
018100     END-IF.
018200
018300     CLOSE SWITCH-CTL-FILE.
018400
018500     PERFORM 0100-GET-MENU-OPTION THRU 0100-EXIT.
018600     PERFORM 0100-GET-MENU-OPTION THRU 0100-EXIT
018700             UNTIL W-MAINT-MENU-EXIT
018800                OR W-VALID-MENU-OPTION.
018900
019000 0200-EXIT.
019100     EXIT.
019200*----------------------------------------------------------------
019300
019400 0210-DISPLAY-SWITCH-RECORD.
019500
019600     DISPLAY " ".
019700     DISPLAY "1) STRIP TRAILING ALPHA ON BLOCK NO (Y/N)..: "
019800             W-SWITCH-STRIP-ALPHA.
019900     DISPLAY "2) USE WHITELIST FOR MISSING-UNIT CHECK (Y/N): "
020000             W-SWITCH-USE-WHITELIST.
020100     DISPLAY " ".
020200
020300 0210-EXIT.
020400     EXIT.
020500*----------------------------------------------------------------
020600
020700 0300-ASK-WHICH-SWITCH-TO-CHANGE.
020800
020900     PERFORM 0310-GET-A-SWITCH-TO-CHANGE THRU 0310-EXIT.
021000     PERFORM 0310-GET-A-SWITCH-TO-CHANGE THRU 0310-EXIT
021100             UNTIL W-ENTRY-FIELD-EXIT
021200                OR W-VALID-FIELD.
021300
021400 0300-EXIT.
021500     EXIT.
021600*----------------------------------------------------------------
021700
021800 0310-GET-A-SWITCH-TO-CHANGE.
021900
022000     PERFORM 0600-READ-SWITCH-FILE-ONLY-RECORD THRU 0600-EXIT.
022100
022200     IF W-ERROR-READING-SWITCH
022300         DISPLAY "*** ERROR READING SWITCH FILE !!! ***"
022400          " <ENTER> TO CONTINUE"
022500         ACCEPT W-DUMMY
022600         MOVE 0 TO W-ENTRY-FIELD
022700     ELSE
022800         PERFORM 0210-DISPLAY-SWITCH-RECORD THRU 0210-EXIT
022900         DISPLAY "INFORM A SWITCH TO CHANGE 1 TO 2"
023000          " (<ENTER> TO RETURN)"
023100         ACCEPT W-ENTRY-FIELD
023200
023300         IF NOT W-ENTRY-FIELD-EXIT
023400             IF NOT W-VALID-FIELD
023500                 DISPLAY "INVALID SWITCH ! <ENTER> TO CONTINUE"
023600                 ACCEPT W-DUMMY
023700             END-IF
023800         END-IF
023900     END-IF.
024000
024100 0310-EXIT.
024200     EXIT.
024300*----------------------------------------------------------------
024400
024500 0400-CHANGE-SAVE-GET-ANOTHER-SWITCH.
024600
024700     IF W-ENTRY-FIELD = 1
024800         PERFORM 0410-GET-SAVE-STRIP-ALPHA-SWITCH THRU 0410-EXIT
024900     END-IF.
025000     IF W-ENTRY-FIELD = 2
025100         PERFORM 0420-GET-SAVE-WHITELIST-SWITCH THRU 0420-EXIT
025200     END-IF.
025300
025400     PERFORM 0300-ASK-WHICH-SWITCH-TO-CHANGE THRU 0300-EXIT.
025500
025600 0400-EXIT.
025700     EXIT.
025800*----------------------------------------------------------------
025900
026000 0410-GET-SAVE-STRIP-ALPHA-SWITCH.
026100
026200     MOVE "DO YOU WANT STRIP-TRAILING-ALPHA ON (Y) OR OFF (N) ? "
026300       TO W-MSG-CONFIRMATION.
026400     DISPLAY W-MSG-CONFIRMATION.
026500     ACCEPT W-ENTRY-SWITCH-VALUE.
026600
026700     IF W-ENTRY-VALUE-VALID
026800        AND W-ENTRY-SWITCH-VALUE NOT = W-SWITCH-STRIP-ALPHA
026900
027000         DISPLAY "NEW VALUE INFORMED: " W-ENTRY-SWITCH-VALUE
027100
027200         MOVE "SAVE NEW STRIP-TRAILING-ALPHA VALUE ? <Y/N>"
027300           TO W-MSG-CONFIRMATION
027400         PERFORM 0450-ASK-USER-IF-WANT-TO-COMPLETE
027500                 THRU 0450-EXIT
027600
027700         IF W-SAVING-IS-CONFIRMED
027800             MOVE W-ENTRY-SWITCH-VALUE TO W-SWITCH-STRIP-ALPHA
027900             PERFORM 0500-SAVE-CHANGES-ON-SWITCH-RECORD
028000                     THRU 0500-EXIT
028100         END-IF
028200     END-IF.
028300
028400 0410-EXIT.
028500     EXIT.
028600*----------------------------------------------------------------
028700
028800 0420-GET-SAVE-WHITELIST-SWITCH.
028900
029000     MOVE "DO YOU WANT USE-WHITELIST ON (Y) OR OFF (N) ? "
029100       TO W-MSG-CONFIRMATION.
029200     DISPLAY W-MSG-CONFIRMATION.
029300     ACCEPT W-ENTRY-SWITCH-VALUE.
029400
029500     IF W-ENTRY-VALUE-VALID
029600        AND W-ENTRY-SWITCH-VALUE NOT = W-SWITCH-USE-WHITELIST
029700
029800         DISPLAY "NEW VALUE INFORMED: " W-ENTRY-SWITCH-VALUE
029900
030000         MOVE "SAVE NEW USE-WHITELIST VALUE ? <Y/N>"
030100           TO W-MSG-CONFIRMATION
030200         PERFORM 0450-ASK-USER-IF-WANT-TO-COMPLETE
030300                 THRU 0450-EXIT
030400
030500         IF W-SAVING-IS-CONFIRMED
030600             MOVE W-ENTRY-SWITCH-VALUE TO W-SWITCH-USE-WHITELIST
030700             PERFORM 0500-SAVE-CHANGES-ON-SWITCH-RECORD
030800                     THRU 0500-EXIT
030900         END-IF
031000     END-IF.
031100
031200 0420-EXIT.
031300     EXIT.
031400*----------------------------------------------------------------
031500
031600 0450-ASK-USER-IF-WANT-TO-COMPLETE.
031700
031800     DISPLAY W-MSG-CONFIRMATION.
031900     ACCEPT W-VALID-ANSWER-SW.
032000
032100     PERFORM 0451-REASK-IF-INVALID-ANSWER THRU 0451-EXIT
032200             UNTIL W-VALID-ANSWER.
032300
032400 0450-EXIT.
032500     EXIT.
032600*----------------------------------------------------------------
032700
032800 0451-REASK-IF-INVALID-ANSWER.
032900
033000     DISPLAY "ANSWER MUST BE Y OR N - " W-MSG-CONFIRMATION.
033100     ACCEPT W-VALID-ANSWER-SW.
033200
033300 0451-EXIT.
033400     EXIT.
033500*----------------------------------------------------------------
033600
033700 0500-SAVE-CHANGES-ON-SWITCH-RECORD.
033800
033900     MOVE W-SWITCH-STRIP-ALPHA   TO W-SWITCH-WORK-CHAR (1).
034000     MOVE W-SWITCH-USE-WHITELIST TO W-SWITCH-WORK-CHAR (2).
034100
034200     PERFORM 0610-WRITE-SWITCH-FILE-ONLY-RECORD THRU 0610-EXIT.
034300
034400     IF W-ERROR-WRITING-SWITCH
034500         DISPLAY "*** ERROR DURING REWRITING OF SWITCH FILE ! ***"
034600         ACCEPT W-DUMMY
034700     ELSE
034800         ADD 1 TO W-CHANGE-COUNT
034900         DISPLAY "THE NEW VALUE WAS SAVED (PAIR IS NOW: "
035000                 W-SWITCH-WORK-PAIR ") ! <ENTER> TO CONTINUE"
035100         ACCEPT W-DUMMY
035200     END-IF.
035300
035400 0500-EXIT.
035500     EXIT.
035600*----------------------------------------------------------------
035700
035800 0600-READ-SWITCH-FILE-ONLY-RECORD.
035900
036000     MOVE 1 TO SWITCH-CTL-KEY.
036100     SET W-NO-ERROR-READING-SWITCH TO TRUE.
036200
036300     READ SWITCH-CTL-FILE RECORD
036400         INVALID KEY
036500             SET W-ERROR-READING-SWITCH TO TRUE.
036600
036700     IF W-NO-ERROR-READING-SWITCH
036800         MOVE SWITCH-STRIP-ALPHA   TO W-SWITCH-STRIP-ALPHA
036900         MOVE SWITCH-USE-WHITELIST TO W-SWITCH-USE-WHITELIST
037000     END-IF.
037100
037200 0600-EXIT.
037300     EXIT.
037400*----------------------------------------------------------------
037500
037600 0610-WRITE-SWITCH-FILE-ONLY-RECORD.
037700
037800     SET W-NO-ERROR-WRITING-SWITCH TO TRUE.
037900
038000     MOVE W-SWITCH-STRIP-ALPHA   TO SWITCH-STRIP-ALPHA.
038100     MOVE W-SWITCH-USE-WHITELIST TO SWITCH-USE-WHITELIST.
038200
038300     REWRITE SWITCH-CTL-RECORD
038400         INVALID KEY
038500             SET W-ERROR-WRITING-SWITCH TO TRUE.
038600
038700 0610-EXIT.
038800     EXIT.
